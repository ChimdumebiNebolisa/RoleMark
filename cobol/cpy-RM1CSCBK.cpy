000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  RM1CSCBK                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE DESGLOSE DE PUNTAJE POR   *
000600*               CRITERIO (ARCHIVO DE SALIDA BREKFILE). LA LINEA  *
000700*               CON SB-CRIT-ID = 0000 ES LA LINEA DE TOTAL.      *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 135 POSICIONES.                          *
001200*           PREFIJO  : SB.                                      *
001300*                                                                *
001400******************************************************************
001500
001600     05  RM1CSCBK.
001700         10  SB-RESUME-ID                  PIC 9(04).
001800         10  SB-CRIT-ID                    PIC 9(04).
001900         10  SB-CRIT-NAME                  PIC X(30).
002000         10  SB-WEIGHT                     PIC 9(03).
002100         10  SB-SCORE                      PIC 9V9(04).
002200         10  SB-WEIGHTED                   PIC 9V9(04).
002300         10  SB-EVIDENCE                   PIC X(80).
002400         10  FILLER                        PIC X(04).
