000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  RM1CCRIT                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE CRITERIO DE EVALUACION    *
000600*               DEL ROL (ARCHIVO DE ENTRADA CRITFILE).           *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 280 POSICIONES.                          *
001100*           PREFIJO  : CRIT.                                    *
001200*                                                                *
001300******************************************************************
001400
001500     05  RM1CCRIT.
001600         10  CRIT-ID                       PIC 9(04).
001700         10  CRIT-NAME                     PIC X(30).
001800         10  CRIT-WEIGHT                   PIC 9(03).
001900         10  CRIT-TYPE                     PIC X(16).
002000             88  CRIT-88-KEYWORD-SKILL
002010                 VALUE 'KEYWORD_SKILL   '.
002100             88  CRIT-88-CUSTOM-KEYWORDS
002110                 VALUE 'CUSTOM_KEYWORDS '.
002200             88  CRIT-88-EXPERIENCE-YEARS
002210                 VALUE 'EXPERIENCE_YEARS'.
002300             88  CRIT-88-EDUCATION-LEVEL
002310                 VALUE 'EDUCATION_LEVEL '.
002400         10  CRIT-MATCH-MODE               PIC X(03).
002500             88  CRIT-88-MODO-ANY           VALUE 'ANY'.
002600             88  CRIT-88-MODO-ALL           VALUE 'ALL'.
002700         10  CRIT-REQ-YEARS                PIC 9(02)V9(01).
002800         10  CRIT-MIN-LEVEL                PIC X(09).
002900             88  CRIT-88-NIVEL-HS           VALUE 'HS       '.
003000             88  CRIT-88-NIVEL-ASSOCIATE    VALUE 'ASSOCIATE'.
003100             88  CRIT-88-NIVEL-BACHELOR     VALUE 'BACHELOR '.
003200             88  CRIT-88-NIVEL-MASTER       VALUE 'MASTER   '.
003300             88  CRIT-88-NIVEL-PHD          VALUE 'PHD      '.
003400         10  CRIT-KW-COUNT                 PIC 9(02).
003500         10  CRIT-KEYWORDS OCCURS 10 TIMES.
003600             15  CRIT-KEYWORD              PIC X(20).
003700         10  FILLER                        PIC X(10).
