000100*****************************************************************
000200* Program name:    TC8C1230                                     *
000300* Original author: L.PERALTA.                                   *
000400*                                                                *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 05/11/1987 LPERALTA      Initial version - biblioteca comun    *
000900*                          de rutinas de fecha (grupo TC8C).     *
001000* 22/06/1991 LPERALTA      Corrige signo en anios bisiestos.     *
001100* 14/01/1994 RGOMEZ        Agrega validacion de AAAAMM invalido. *
001200* 09/09/1998 MSOSA         Revision fin de siglo - Y2K R-4471.   *
001300* 03/03/1999 MSOSA         Cierre Y2K R-4471 - certificado OK.   *
001400* 19/07/2004 DFIGUEROA     Ajuste de performance, quita GO TO.   *
001500* 11/03/2023 GFORRICH      Nueva instancia para uso de RM1B0010, *
001600*                          calculo de antiguedad de candidatos.  *
001700*****************************************************************
001800*****************************************************************
001900*                                                               *
002000*          I D E N T I F I C A T I O N  D I V I S I O N         *
002100*                                                               *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  TC8C1230.
002500 AUTHOR.      LUCIA PERALTA.
002600 INSTALLATION. IBM Z/OS.
002700 DATE-WRITTEN. 05/11/1987.
002800 DATE-COMPILED. 11/03/2023.
002900 SECURITY. CONFIDENTIAL.
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS DIGITO-VALIDO   IS '0' THRU '9'.
004000
004100*****************************************************************
004200*                                                               *
004300*                      D A T A   D I V I S I O N                *
004400*                                                               *
004500*****************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000*                    DEFINICION DE CONSTANTES                   *
005100*****************************************************************
005200 01  CT-CONSTANTES.
005300     05 CT-MESES-ANIO                 PIC S9(03) COMP VALUE 12.
005400
005500*****************************************************************
005600*                     DEFINICION DE VARIABLES                   *
005700*****************************************************************
005800 01  WS-VARIABLES.
005900     05 WS-MESES-ABSOL-INI            PIC S9(07) COMP.
006000     05 WS-MESES-ABSOL-FIN            PIC S9(07) COMP.
006100
006200*                    REDEFINES DE TRABAJO SOBRE LAS FECHAS
006300*                    RECIBIDAS, PARA VALIDACION CARACTER A
006400*                    CARACTER SIN USAR FUNCIONES INTRINSECAS.
006500 01  WS-FHGRE1-ALFA.
006600     05 WS-FHGRE1-CAR                 PIC X(06).
006700 01  WS-FHGRE1-NUM REDEFINES WS-FHGRE1-ALFA.
006800     05 WS-FHGRE1-CAR-9               PIC 9(06).
006900
007000 01  WS-FHGRE2-ALFA.
007100     05 WS-FHGRE2-CAR                 PIC X(06).
007200 01  WS-FHGRE2-NUM REDEFINES WS-FHGRE2-ALFA.
007300     05 WS-FHGRE2-CAR-9               PIC 9(06).
007400
007500*                    MENSAJE DE DIAGNOSTICO PARA FECHA INVALIDA,
007600*                    PARTIDO EN CODIGO + TEXTO VIA REDEFINES.
007700 01  WS-MENSAJE-DIAG                  PIC X(40) VALUE SPACES.
007800 01  WS-MENSAJE-DIAG-R REDEFINES WS-MENSAJE-DIAG.
007900     05 WS-MENSAJE-COD                PIC X(04).
008000     05 WS-MENSAJE-RESTO              PIC X(36).
008100
008200*****************************************************************
008300*                    LINKAGE SECTION                            *
008400*****************************************************************
008500 LINKAGE SECTION.
008600 01  LN-VAR.
008700     COPY TCWC1760.
008800
008900*****************************************************************
009000*                                                               *
009100*              P R O C E D U R E   D I V I S I O N              *
009200*                                                               *
009300*****************************************************************
009400 PROCEDURE DIVISION USING LN-VAR.
009500
009600 0000-MAINLINE.
009700
009800     PERFORM 1000-VALIDA-FECHAS
009900        THRU 1000-VALIDA-FECHAS-EXIT
010000
010100     IF W176-88-OK
010200        PERFORM 2000-CALCULA-MESES
010300           THRU 2000-CALCULA-MESES-EXIT
010400     END-IF
010500
010600     GOBACK.
010700
010800*****************************************************************
010900*                     1000-VALIDA-FECHAS                        *
011000*****************************************************************
011100 1000-VALIDA-FECHAS.
011200
011300     MOVE '00'                        TO W176-CDRETORN
011400     MOVE ZERO                        TO W176-NUMMESES
011500
011600     MOVE W176-FHGRE1                 TO WS-FHGRE1-CAR
011700     MOVE W176-FHGRE2                 TO WS-FHGRE2-CAR
011800
011900     IF W176-FHGRE1-MM IS LESS THAN 01 OR
012000        W176-FHGRE1-MM IS GREATER THAN 12 OR
012100        W176-FHGRE2-MM IS LESS THAN 01 OR
012200        W176-FHGRE2-MM IS GREATER THAN 12
012300           SET W176-88-FECHA-INVALIDA  TO TRUE
012400     END-IF
012500
012600     IF NOT WS-FHGRE1-CAR-9 IS NUMERIC OR
012700        NOT WS-FHGRE2-CAR-9 IS NUMERIC
012800           SET W176-88-FECHA-INVALIDA  TO TRUE
012900     END-IF
013000
013100     IF W176-88-FECHA-INVALIDA
013200        MOVE 'W176'                   TO WS-MENSAJE-COD
013300        MOVE 'AAAAMM RECIBIDO NO ES VALIDO'
013400                                       TO WS-MENSAJE-RESTO
013500        DISPLAY WS-MENSAJE-DIAG
013600     END-IF
013700     .
013800 1000-VALIDA-FECHAS-EXIT.
013900     EXIT.
014000
014100*****************************************************************
014200*                    2000-CALCULA-MESES                         *
014300*****************************************************************
014400 2000-CALCULA-MESES.
014500
014600* TOTAL DE MESES = (ANIO-FIN * 12 + MES-FIN)
014700*                - (ANIO-INI * 12 + MES-INI) + 1
014800     COMPUTE WS-MESES-ABSOL-INI =
014900           (W176-FHGRE1-AAAA * CT-MESES-ANIO) + W176-FHGRE1-MM
015000
015100     COMPUTE WS-MESES-ABSOL-FIN =
015200           (W176-FHGRE2-AAAA * CT-MESES-ANIO) + W176-FHGRE2-MM
015300
015400     COMPUTE W176-NUMMESES =
015500           WS-MESES-ABSOL-FIN - WS-MESES-ABSOL-INI + 1
015600
015700     IF W176-NUMMESES IS LESS THAN 1
015800        MOVE 1                        TO W176-NUMMESES
015900     END-IF
016000     .
016100 2000-CALCULA-MESES-EXIT.
016200     EXIT.
