000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  RM1CRET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DEL ESTADO DE LA CORRIDA DE *
000600*               EVALUACION Y DEL DIAGNOSTICO DE VALIDACION DE    *
000700*               CRITERIOS/CANDIDATOS.                            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 130 POSICIONES.                          *
001200*           PREFIJO  : RET0.                                    *
001300*                                                                *
001400******************************************************************
001500
001600     05  RM1CRET0.
001700         10  RET0-STATUS                   PIC X(09).
001800             88  RET0-88-RUNNING           VALUE 'RUNNING  '.
001900             88  RET0-88-COMPLETED         VALUE 'COMPLETED'.
002000             88  RET0-88-FAILED            VALUE 'FAILED   '.
002100         10  RET0-PROGRAMA                 PIC X(08).
002200         10  RET0-COD-ERROR                PIC X(07).
002300         10  RET0-VAR1-ERROR               PIC X(20).
002400         10  RET0-VAR2-ERROR               PIC X(20).
002500         10  RET0-DIAGNOSTICO              PIC X(60).
002600         10  FILLER                        PIC X(06).
