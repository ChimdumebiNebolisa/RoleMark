000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  RM1CSIGN                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE SEÑAL EXTRAIDA DE UN      *
000600*               CURRICULUM (ARCHIVO INTERMEDIO/SALIDA SIGNFILE). *
000700*               UNA SEÑAL PUEDE SER UN RANGO DE FECHAS, UNA      *
000800*               ESTIMACION DE ANTIGUEDAD O UN NIVEL EDUCATIVO.   *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 150 POSICIONES.                          *
001300*           PREFIJO  : SIG.                                     *
001400*                                                                *
001500******************************************************************
001600
001700     05  RM1CSIGN.
001800         10  SIG-RESUME-ID                 PIC 9(04).
001900         10  SIG-TYPE                      PIC X(26).
002000             88  SIG-88-ANTIGUEDAD
002010                 VALUE 'EXPERIENCE_YEARS_ESTIMATE'.
002100             88  SIG-88-RANGO-FECHA
002110                 VALUE 'DATE_RANGE               '.
002200             88  SIG-88-NIVEL-EDUC
002210                 VALUE 'EDUCATION_LEVEL_ESTIMATE '.
002300         10  SIG-VALUE                     PIC X(30).
002400* REDEFINES DEL "start to end" DE UN RANGO DE FECHAS FUSIONADO
002500         10  SIG-VALUE-RANGO REDEFINES SIG-VALUE.
002600             15  SIG-RANGO-INICIO           PIC X(13).
002700             15  SIG-RANGO-A                PIC X(04).
002800             15  SIG-RANGO-FIN              PIC X(13).
002900* REDEFINES NUMERICO PARA CUANDO SIG-VALUE ES UNA CANTIDAD DE
003000* AÑOS DE ANTIGUEDAD (EXPERIENCE_YEARS_ESTIMATE)
003100         10  SIG-VALUE-ANIOS REDEFINES SIG-VALUE.
003200             15  SIG-ANIOS-NUM              PIC 9(03)V99.
003300             15  FILLER                     PIC X(25).
003400         10  SIG-CONFIDENCE                PIC X(06).
003500             88  SIG-88-CONF-HIGH          VALUE 'HIGH  '.
003600             88  SIG-88-CONF-MEDIUM        VALUE 'MEDIUM'.
003700             88  SIG-88-CONF-LOW           VALUE 'LOW   '.
003800         10  SIG-EVIDENCE                  PIC X(80).
003900         10  FILLER                        PIC X(04).
