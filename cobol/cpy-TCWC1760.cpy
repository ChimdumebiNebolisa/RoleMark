000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  TCWC1760                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE ENLACE (LINKAGE) DE LA RUTINA COMUN      *
000600*               TC8C1230 - CALCULO DE MESES ENTRE DOS FECHAS     *
000700*               AAAAMM (INCLUSIVE EN AMBOS EXTREMOS).            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 020 POSICIONES.                          *
001200*           PREFIJO  : W176.                                    *
001300*                                                                *
001400******************************************************************
001500
001600     05  TCWC1760.
001700         10  W176-FHGRE1.
001800             15  W176-FHGRE1-AAAA           PIC 9(04).
001900             15  W176-FHGRE1-MM             PIC 9(02).
002000         10  W176-FHGRE2.
002100             15  W176-FHGRE2-AAAA           PIC 9(04).
002200             15  W176-FHGRE2-MM             PIC 9(02).
002300         10  W176-NUMMESES                  PIC S9(05) COMP-3.
002400         10  W176-CDRETORN                  PIC X(02).
002500             88  W176-88-OK                VALUE '00'.
002600             88  W176-88-FECHA-INVALIDA     VALUE '20'.
