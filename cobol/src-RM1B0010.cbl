000100
000200*****************************************************************
000300* Program name:    RM1B0010.                                    *
000400* Original author: gforrich.                                    *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 22/02/2022 gforrich      Initial Version (DEMO01 - aumento     *
001000*                          salarial por antiguedad/cumpleanos).  *
001100* 14/08/2023 gforrich      Sonar GateWay.                        *
001200* 02/10/2023 mibarra       R-5102: rearmado como RM1B0010 -      *
001300*                          extraccion de senales de curriculum   *
001400*                          para el motor de scoring ROLEMARK.    *
001500* 09/10/2023 mibarra       R-5102: familias de fechas 1-2-3 y    *
001600*                          fusion de rangos solapados.           *
001700* 23/10/2023 mibarra       R-5102: deteccion de nivel educativo  *
001800*                          por prioridad de token.               *
001900* 03/11/2023 ecampos       R-5140: saca DECIMAL-POINT IS COMMA,  *
002000*                          el archivo de senales usa punto.      *
002100* 17/11/2023 ecampos       R-5140: revision QA - evidencia de    *
002200*                          +/-40 caracteres alrededor del match. *
002250* 28/11/2023 ecampos       R-5140: fam. 1/2 forzaba enero        *
002260*                          fijo; ahora usa el mes real.          *
002270* 05/12/2023 ecampos       R-5140: fin de texto era limite       *
002280*                          estricto; descartaba match en ultimo  *
002290*                          caracter. corrige banner 3100-EXIT.   *
002300*****************************************************************
002400*****************************************************************
002500*                                                               *
002600*          I D E N T I F I C A T I O N  D I V I S I O N         *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  RM1B0010.
003100 AUTHOR. GUILLERMO FORRICH.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. 22/02/1992.
003400 DATE-COMPILED. 05/12/2023.                                       R-5140
003500 SECURITY. CONFIDENTIAL.
003600*****************************************************************
003700*                                                               *
003800*             E N V I R O N M E N T   D I V I S I O N           *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS DIGITO-VALIDO   IS '0' THRU '9'
004600     CLASS LETRA-VALIDA    IS 'A' THRU 'Z'.                       R-5140  
004700
004800 INPUT-OUTPUT SECTION.
004900
005000*****************************************************************
005100*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005200*****************************************************************
005300 FILE-CONTROL.
005400
005500     SELECT RESUFILE  ASSIGN       TO RESUFILE
005600                       FILE STATUS  IS SW-FILE-STATUS.
005700
005800     SELECT SIGNFILE  ASSIGN       TO SIGNFILE
005900                       FILE STATUS  IS SW-FILE-STATUS.
006000*****************************************************************
006100*                                                               *
006200*                      D A T A   D I V I S I O N                *
006300*                                                               *
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  RESUFILE
006800     RECORDING MODE IS F
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORD CONTAINS 2040 CHARACTERS.
007100 01  REG-RESUFILE            PIC X(2040).
007200
007300 FD  SIGNFILE
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORD CONTAINS  150 CHARACTERS.
007700 01  REG-SIGNFILE            PIC X(150).
007800
007900 WORKING-STORAGE SECTION.
008000
008100*****************************************************************
008200*                    DEFINICION DE SWITCHES                     *
008300*****************************************************************
008400 01  SW-SWITCHES.
008500     05 SW-FILE-STATUS                PIC X(02) VALUE SPACES.
008600        88 FS-88-OK                             VALUE '00'.
008700     05 SW-FIN-RESUME                 PIC X(01) VALUE 'N'.
008800        88 SI-FIN-RESUME                        VALUE 'S'.
008900        88 NO-FIN-RESUME                        VALUE 'N'.
009000     05 SW-FAMILIA-OK                 PIC X(01) VALUE 'N'.
009100        88 FAMILIA-88-OK                        VALUE 'S'.
009200     05 SW-EDU-ENCONTRADO             PIC X(01) VALUE 'N'.
009300        88 EDU-88-ENCONTRADO                    VALUE 'S'.
009400     05 FILLER                        PIC X(04).
009500
009600*****************************************************************
009700*                    DEFINICION DE CONSTANTES                   *
009800*****************************************************************
009900 01  CT-CONSTANTES.
010000     05 CT-LARGO-VENTANA              PIC S9(03) COMP VALUE 40.
010100     05 CT-LARGO-EVIDENCIA            PIC S9(03) COMP VALUE 80.
010200     05 CT-TC8C1230                   PIC X(08)
010300                                       VALUE 'TC8C1230'.
010400     05 CT-SIG-EXPERIENCIA            PIC X(25)
010500                            VALUE 'EXPERIENCE_YEARS_ESTIMATE'.
010600     05 CT-SIG-RANGO-FECHA            PIC X(11)
010700                                       VALUE 'DATE_RANGE '.
010800     05 CT-SIG-EDUCACION              PIC X(25)
010900                                 VALUE 'EDUCATION_LEVEL_ESTIMATE'.
011000     05 FILLER                        PIC X(06).
011100
011200*****************************************************************
011300*                 CAMPOS DE TRABAJO DE NIVEL 77                 *
011400*****************************************************************
011500 77  WS-LARGO-TEXTO                   PIC S9(04) COMP.
011600 77  WS-POS                           PIC S9(04) COMP.
011700 77  WS-SIG                           PIC S9(04) COMP.
011800 77  WS-INI                           PIC S9(04) COMP.
011900 77  WS-FIN-TOKEN                     PIC S9(04) COMP.
012000 77  WS-LARGO-EVID                    PIC S9(03) COMP.
012100 77  WS-GUION-LARGO                   PIC S9(01) COMP.
012200 77  WS-ANIO-DET                      PIC 9(04).
012300 77  WS-MES-DET                       PIC 9(02).
012400 77  WS-ANIO-CIERRE                   PIC 9(04).
012500 77  WS-MES-CIERRE                    PIC 9(02).
012600 77  WS-CIERRE-OK                     PIC X(01).
012700 77  WS-IDX-MES                       PIC S9(02) COMP.
012800 77  WS-IDX-EDU                       PIC S9(02) COMP.
012900 77  WS-IDX-I                         PIC S9(03) COMP.
013000 77  WS-IDX-J                         PIC S9(03) COMP.
013100 77  WS-IDX-FUS                       PIC S9(03) COMP.
013200 77  WS-NUM-RANGOS                    PIC S9(03) COMP VALUE ZERO.
013300 77  WS-NUM-FUS                       PIC S9(03) COMP VALUE ZERO.
013400 77  WS-TOTAL-MESES                   PIC S9(05) COMP VALUE ZERO.
013500 77  WS-EXP-ANIOS                     PIC 9(03)V99   VALUE ZERO.
013600 77  WS-GUION-3BYTES                  PIC X(03).
013700 77  WS-BP-TOKEN                      PIC X(20).
013800 77  WS-BP-TOKEN-LEN                  PIC S9(02) COMP.
013900 77  WS-BP-DESDE                      PIC S9(04) COMP.
014000 77  WS-BP-POS-HALLADA                PIC S9(04) COMP VALUE ZERO.
014100 77  WS-BP-LIMITES-OK                 PIC X(01).
014200 77  WS-TB-RANGO-AUX                  PIC X(94).
014300 77  WS-EDU-NIVEL                     PIC X(09).
014400 77  WS-EDU-EVID                      PIC X(80).
014500
014600*****************************************************************
014700*                    DEFINICION DE CONTADORES                   *
014800*****************************************************************
014900 01  CN-CONTADORES.
015000     05 CN-RESUMES-LEIDOS             PIC S9(05) COMP VALUE ZERO.
015100     05 CN-SIGNALS-ESCRITOS           PIC S9(05) COMP VALUE ZERO.
015200     05 FILLER                        PIC X(04).
015300
015400*****************************************************************
015500*          FECHA DE CORRIDA (VENTANA DE SIGLO SOBRE AAMMDD)      *
015600*****************************************************************
015700 01  WS-FECHA-CORRIDA.
015800     05 WS-FC-AAMMDD                  PIC 9(06).
015900     05 WS-FC-AAMMDD-R REDEFINES WS-FC-AAMMDD.
016000        10 WS-FC-AA                   PIC 9(02).
016100        10 WS-FC-MM                   PIC 9(02).
016200        10 WS-FC-DD                   PIC 9(02).
016300     05 WS-FC-AAAA                    PIC 9(04).
016400     05 WS-FC-AAAAMM                  PIC 9(06).
016500     05 FILLER                        PIC X(04).
016600
016700*****************************************************************
016800*      COPIA DE TRABAJO DEL TEXTO EN MAYUSCULAS, CON VISTA       *
016900*      CARACTER-A-CARACTER PARA EL ESCANEO DE PATRONES.          *
017000*****************************************************************
017100 01  WS-TEXTO-TRABAJO.
017200     05 WS-TEXTO-MAY                  PIC X(2000).
017300 01  WS-TEXTO-MAY-TAB REDEFINES WS-TEXTO-TRABAJO.
017400     05 WS-TEXTO-MAY-CAR OCCURS 2000 TIMES
017500                                       PIC X(01).
017600
017700*                    TABLA DE POSICIONES YA CONSUMIDAS POR UN
017800*                    RANGO DE FECHA YA RECONOCIDO (EVITA DOBLE
017900*                    DETECCION ENTRE LAS TRES FAMILIAS).
018000 01  WS-POS-USADA-TABLA.
018100     05 WS-POS-USADA OCCURS 2000 TIMES
018200                                       PIC X(01).
018300
018400*****************************************************************
018500*      TABLA DE NOMBRES DE MES (CARGADA POR VALUE/REDEFINES).    *
018600*      LA ENTRADA 13 REPITE SETIEMBRE CON LA ABREVIATURA "SEPT". *
018700*****************************************************************
018800 01  WS-TB-MESES-DATA.
018900     05 FILLER  PIC X(19) VALUE '01JANUARY  07JAN 03'.
019000     05 FILLER  PIC X(19) VALUE '02FEBRUARY 08FEB 03'.
019100     05 FILLER  PIC X(19) VALUE '03MARCH    05MAR 03'.
019200     05 FILLER  PIC X(19) VALUE '04APRIL    05APR 03'.
019300     05 FILLER  PIC X(19) VALUE '05MAY      03MAY 03'.
019400     05 FILLER  PIC X(19) VALUE '06JUNE     04JUN 03'.
019500     05 FILLER  PIC X(19) VALUE '07JULY     04JUL 03'.
019600     05 FILLER  PIC X(19) VALUE '08AUGUST   06AUG 03'.
019700     05 FILLER  PIC X(19) VALUE '09SEPTEMBER09SEP 03'.
019800     05 FILLER  PIC X(19) VALUE '10OCTOBER  07OCT 03'.
019900     05 FILLER  PIC X(19) VALUE '11NOVEMBER 08NOV 03'.
020000     05 FILLER  PIC X(19) VALUE '12DECEMBER 08DEC 03'.
020100     05 FILLER  PIC X(19) VALUE '09SEPTEMBER09SEPT04'.
020200 01  WS-TB-MESES REDEFINES WS-TB-MESES-DATA.
020300     05 WS-MES-ENTRY OCCURS 13 TIMES.
020400        10 WS-MES-NUM                 PIC 9(02).
020500        10 WS-MES-NOMBRE               PIC X(09).
020600        10 WS-MES-NOM-LEN              PIC 9(02).
020700        10 WS-MES-ABREV                PIC X(04).
020800        10 WS-MES-ABR-LEN              PIC 9(02).
020900
021000*****************************************************************
021100*      TABLA DE TOKENS DE EDUCACION EN ORDEN DE PRIORIDAD.       *
021200*      (PHD > MASTER > BACHELOR > ASSOCIATE > HS).               *
021300*****************************************************************
021400 01  WS-TB-EDUTOK-DATA.
021500     05 FILLER PIC X(22) VALUE 'PHD      PHD        03'.
021600     05 FILLER PIC X(22) VALUE 'PHD      PH.D.      05'.
021700     05 FILLER PIC X(22) VALUE 'PHD      DOCTOR     06'.
021800     05 FILLER PIC X(22) VALUE 'PHD      DOCTORATE  10'.
021900     05 FILLER PIC X(22) VALUE 'MASTER   MASTER     06'.
022000     05 FILLER PIC X(22) VALUE 'MASTER   M.S.       04'.
022100     05 FILLER PIC X(22) VALUE 'MASTER   M.A.       04'.
022200     05 FILLER PIC X(22) VALUE 'MASTER   MS         02'.
022300     05 FILLER PIC X(22) VALUE 'MASTER   MA         02'.
022400     05 FILLER PIC X(22) VALUE 'BACHELOR BACHELOR   08'.
022500     05 FILLER PIC X(22) VALUE 'BACHELOR B.S.       04'.
022600     05 FILLER PIC X(22) VALUE 'BACHELOR B.A.       04'.
022700     05 FILLER PIC X(22) VALUE 'BACHELOR BS         02'.
022800     05 FILLER PIC X(22) VALUE 'BACHELOR BA         02'.
022900     05 FILLER PIC X(22) VALUE 'BACHELOR B.SC.      05'.
023000     05 FILLER PIC X(22) VALUE 'ASSOCIATEASSOCIATE  09'.
023100     05 FILLER PIC X(22) VALUE 'ASSOCIATEA.S.       04'.
023200     05 FILLER PIC X(22) VALUE 'ASSOCIATEAA         02'.
023300     05 FILLER PIC X(22) VALUE 'ASSOCIATEA.A.       04'.
023400     05 FILLER PIC X(22) VALUE 'HS       HIGH SCHOOL11'.
023500     05 FILLER PIC X(22) VALUE 'HS       HS         02'.
023600     05 FILLER PIC X(22) VALUE 'HS       H.S.       04'.
023700 01  WS-TB-EDUTOK REDEFINES WS-TB-EDUTOK-DATA.
023800     05 WS-EDUTOK-ENTRY OCCURS 22 TIMES.
023900        10 WS-EDUTOK-NIVEL             PIC X(09).
024000        10 WS-EDUTOK-TOKEN              PIC X(11).
024100        10 WS-EDUTOK-LEN                PIC 9(02).
024200
024300*****************************************************************
024400*      TABLA DE RANGOS CRUDOS DETECTADOS Y TABLA DE RANGOS       *
024500*      FUSIONADOS (SOLAPADOS O ADYACENTES).                      *
024600*****************************************************************
024700 01  WS-TB-RANGO-TABLA.
024800     05 WS-TB-RANGO OCCURS 30 TIMES.
024900        10 RNG-INICIO-AAAAMM          PIC 9(06).
025000        10 RNG-INICIO-R REDEFINES RNG-INICIO-AAAAMM.
025100           15 RNG-INICIO-AAAA         PIC 9(04).
025200           15 RNG-INICIO-MM           PIC 9(02).
025300        10 RNG-FIN-AAAAMM             PIC 9(06).
025400        10 RNG-FIN-R REDEFINES RNG-FIN-AAAAMM.
025500           15 RNG-FIN-AAAA            PIC 9(04).
025600           15 RNG-FIN-MM              PIC 9(02).
025700        10 RNG-EVIDENCIA              PIC X(80).
025750        10 FILLER                     PIC X(02).
025800
025900 01  WS-TB-FUS-TABLA.
026000     05 WS-TB-FUS OCCURS 30 TIMES.
026100        10 FUS-INICIO-AAAAMM          PIC 9(06).
026200        10 FUS-FIN-AAAAMM             PIC 9(06).
026300        10 FUS-EVIDENCIA              PIC X(80).
026350        10 FILLER                     PIC X(02).
026400
026500*****************************************************************
026600*                    DEFINICION DE COPYBOOKS                    *
026700*****************************************************************
026800 01  WS-RESUFILE-DATOS.
026900     COPY RM1CRESU.
027000
027100 01  WS-SIGNFILE-DATOS.
027200     COPY RM1CSIGN.
027300
027400*****************************************************************
027500*                    LINKAGE DE LA RUTINA TC8C1230               *
027600*****************************************************************
027700 01  WS-TCWC1760.
027800     COPY TCWC1760.
027900
028000*****************************************************************
028100*                                                               *
028200*              P R O C E D U R E   D I V I S I O N              *
028300*                                                               *
028400*****************************************************************
028500 PROCEDURE DIVISION.
028600*****************************************************************
028700*                            MAIN LINE                          *
028800*****************************************************************
028900
029000 0000-MAINLINE.                                                   R-5102  
029100
029200     PERFORM 1000-INICIO
029300        THRU 1000-INICIO-EXIT
029400
029500     PERFORM 2000-PROCESO
029600        THRU 2000-PROCESO-EXIT
029700       UNTIL SI-FIN-RESUME
029800
029900     PERFORM 3000-FIN.
030000
030100*****************************************************************
030200*                           1000-INICIO                         *
030300*****************************************************************
030400 1000-INICIO.                                                     R-5102  
030500
030600     INITIALIZE CN-CONTADORES
030700
030800     OPEN INPUT  RESUFILE
030900     IF NOT FS-88-OK
031000        DISPLAY 'ERROR OPEN RESUFILE  CODE: ' SW-FILE-STATUS
031100     END-IF
031200
031300     OPEN OUTPUT SIGNFILE
031400     IF NOT FS-88-OK
031500        DISPLAY 'ERROR OPEN SIGNFILE  CODE: ' SW-FILE-STATUS
031600     END-IF
031700
031800*                    FECHA DE CORRIDA, CON VENTANA DE SIGLO
031900*                    SOBRE EL AAMMDD DE 6 POSICIONES (EL SIGLO
032000*                    XXI SE ADOPTA A PARTIR DE R-4471 - Y2K).
032100     ACCEPT WS-FC-AAMMDD FROM DATE
032200     IF WS-FC-AA IS LESS THAN 50
032300        COMPUTE WS-FC-AAAA = 2000 + WS-FC-AA
032400     ELSE
032500        COMPUTE WS-FC-AAAA = 1900 + WS-FC-AA
032600     END-IF
032700     COMPUTE WS-FC-AAAAMM = (WS-FC-AAAA * 100) + WS-FC-MM
032800
032900     PERFORM 1100-LEER-RESUME
033000        THRU 1100-LEER-RESUME-EXIT.
033100
033200*****************************************************************
033300*                         1000-INICIO-EXIT                      *
033400*****************************************************************
033500 1000-INICIO-EXIT.
033600     EXIT.
033700*****************************************************************
033800*                        1100-LEER-RESUME                       *
033900*****************************************************************
034000 1100-LEER-RESUME.                                                R-5102  
034100
034200     READ RESUFILE INTO WS-RESUFILE-DATOS
034300          AT END
034400          SET SI-FIN-RESUME           TO TRUE
034500     END-READ
034600
034700     IF NO-FIN-RESUME
034800        ADD 1                         TO CN-RESUMES-LEIDOS
034900     END-IF.
035000
035100*****************************************************************
035200*                      1100-LEER-RESUME-EXIT                    *
035300*****************************************************************
035400 1100-LEER-RESUME-EXIT.
035500     EXIT.
035600*****************************************************************
035700*                           2000-PROCESO                        *
035800*****************************************************************
035900 2000-PROCESO.                                                    R-5102  
036000
036100     PERFORM 2050-PREPARA-TEXTO
036200        THRU 2050-PREPARA-TEXTO-EXIT
036300
036400     PERFORM 2100-EXTRAE-FECHAS
036500        THRU 2100-EXTRAE-FECHAS-EXIT
036600
036700     PERFORM 2200-ORDENA-RANGOS
036800        THRU 2200-ORDENA-RANGOS-EXIT
036900
037000     PERFORM 2300-FUSIONA-RANGOS
037100        THRU 2300-FUSIONA-RANGOS-EXIT
037200
037300     PERFORM 2400-ESCRIBE-SIGNAL-EXP
037400        THRU 2400-ESCRIBE-SIGNAL-EXP-EXIT
037500
037600     PERFORM 2500-ESCRIBE-SIGNAL-RANGO
037700        THRU 2500-ESCRIBE-SIGNAL-RANGO-EXIT
037800
037900     PERFORM 2600-DETECTA-EDUCACION
038000        THRU 2600-DETECTA-EDUCACION-EXIT
038100
038200     PERFORM 2700-ESCRIBE-SIGNAL-EDU
038300        THRU 2700-ESCRIBE-SIGNAL-EDU-EXIT
038400
038500     PERFORM 1100-LEER-RESUME
038600        THRU 1100-LEER-RESUME-EXIT.
038700
038800*****************************************************************
038900*                       2000-PROCESO-EXIT                       *
039000*****************************************************************
039100 2000-PROCESO-EXIT.
039200     EXIT.
039300*****************************************************************
039400*                      2050-PREPARA-TEXTO                       *
039500*****************************************************************
039600 2050-PREPARA-TEXTO.                                              R-5102  
039700
039800     MOVE ZERO                        TO WS-NUM-RANGOS
039900     MOVE ZERO                        TO WS-NUM-FUS
040000     MOVE SPACES                      TO WS-TEXTO-MAY
040100     MOVE SPACES                      TO WS-POS-USADA-TABLA
040200     MOVE RES-TEXT-LEN                TO WS-LARGO-TEXTO
040300
040400     IF WS-LARGO-TEXTO IS GREATER THAN 2000
040500        MOVE 2000                     TO WS-LARGO-TEXTO
040600     END-IF
040700     IF WS-LARGO-TEXTO IS LESS THAN 1
040800        MOVE 1                        TO WS-LARGO-TEXTO
040900     END-IF
041000
041100     MOVE RES-TEXT                    TO WS-TEXTO-MAY
041200     INSPECT WS-TEXTO-MAY
041300        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
041400                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041500     .
041600 2050-PREPARA-TEXTO-EXIT.
041700     EXIT.
041800*****************************************************************
041900*                      2100-EXTRAE-FECHAS                       *
042000*****************************************************************
042100 2100-EXTRAE-FECHAS.                                              R-5102  
042200
042300     PERFORM 2110-FAMILIA-MES
042400        THRU 2110-FAMILIA-MES-EXIT
042500        VARYING WS-POS FROM 1 BY 1
042600        UNTIL WS-POS > WS-LARGO-TEXTO
042700
042800     PERFORM 2120-FAMILIA-NUM
042900        THRU 2120-FAMILIA-NUM-EXIT
043000        VARYING WS-POS FROM 1 BY 1
043100        UNTIL WS-POS > WS-LARGO-TEXTO
043200
043300     PERFORM 2130-FAMILIA-ANIO
043400        THRU 2130-FAMILIA-ANIO-EXIT
043500        VARYING WS-POS FROM 1 BY 1
043600        UNTIL WS-POS > WS-LARGO-TEXTO
043700     .
043800 2100-EXTRAE-FECHAS-EXIT.
043900     EXIT.
044000*****************************************************************
044100*      2110  FAMILIA 1 - "MonthName YYYY - MonthName YYYY"      *
044200*****************************************************************
044300 2110-FAMILIA-MES.                                                R-5102  
044400
044500     IF WS-POS-USADA (WS-POS) NOT = 'Y'
044600        MOVE 'N'                      TO SW-FAMILIA-OK
044700        PERFORM 2111-BUSCA-MES-EN-POS
044800           THRU 2111-BUSCA-MES-EN-POS-EXIT
044900           VARYING WS-IDX-MES FROM 1 BY 1
045000           UNTIL WS-IDX-MES > 13 OR FAMILIA-88-OK
045100     END-IF
045200     .
045300 2110-FAMILIA-MES-EXIT.
045400     EXIT.
045500
045600 2111-BUSCA-MES-EN-POS.                                           R-5102  
045700
045800     MOVE WS-POS                      TO WS-BP-POS-HALLADA
045900     MOVE WS-MES-NOM-LEN (WS-IDX-MES) TO WS-BP-TOKEN-LEN
046000     IF (WS-POS + WS-BP-TOKEN-LEN - 1) IS LESS THAN OR            R-5140  
046100                                       EQUAL TO WS-LARGO-TEXTO
046200        IF WS-TEXTO-MAY (WS-POS : WS-BP-TOKEN-LEN) =
046300           WS-MES-NOMBRE (WS-IDX-MES) (1 : WS-BP-TOKEN-LEN)
046400           PERFORM 2112-CIERRA-RANGO-MES
046500              THRU 2112-CIERRA-RANGO-MES-EXIT
046600        END-IF
046700     END-IF
046800
046900     IF NOT FAMILIA-88-OK
047000        MOVE WS-MES-ABR-LEN (WS-IDX-MES) TO WS-BP-TOKEN-LEN
047100        IF (WS-POS + WS-BP-TOKEN-LEN - 1) IS LESS THAN OR         R-5140  
047200                                          EQUAL TO WS-LARGO-TEXTO
047300           IF WS-TEXTO-MAY (WS-POS : WS-BP-TOKEN-LEN) =
047400              WS-MES-ABREV (WS-IDX-MES) (1 : WS-BP-TOKEN-LEN)
047500              PERFORM 2112-CIERRA-RANGO-MES
047600                 THRU 2112-CIERRA-RANGO-MES-EXIT
047700           END-IF
047800        END-IF
047900     END-IF
048000     .
048100 2111-BUSCA-MES-EN-POS-EXIT.
048200     EXIT.
048300
048400*                    A PARTIR DEL NOMBRE DE MES HALLADO EN
048500*                    WS-POS, VALIDA " YYYY - <CIERRE>".
048600 2112-CIERRA-RANGO-MES.                                           R-5102  
048700
048800     MOVE WS-MES-NUM (WS-IDX-MES)     TO WS-MES-DET
048900     COMPUTE WS-SIG = WS-POS + WS-BP-TOKEN-LEN
049000
049100     PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
049200     PERFORM 2190-ANIO-EN-POS    THRU 2190-EXIT
049300     IF WS-CIERRE-OK = 'S'
049400        MOVE WS-ANIO-DET              TO WS-ANIO-DET
049500        COMPUTE WS-SIG = WS-SIG + 4
049600
049700        PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
049800        PERFORM 2180-ES-GUION       THRU 2180-EXIT
049900        IF WS-GUION-LARGO IS GREATER THAN ZERO
050000           ADD WS-GUION-LARGO         TO WS-SIG
050100           PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
050200
050300           PERFORM 2150-CIERRE-MES-ANIO
050400              THRU 2150-CIERRE-MES-ANIO-EXIT
050500
050600           IF WS-CIERRE-OK = 'S'
050700              PERFORM 2119-REGISTRA-RANGO
050800                 THRU 2119-REGISTRA-RANGO-EXIT
050900           END-IF
051000        END-IF
051100     END-IF
051200     .
051300 2112-CIERRA-RANGO-MES-EXIT.
051400     EXIT.
051500
051600*                    CIERRE COMUN DE FAMILIA 1: NOMBRE-MES+ANIO,
051700*                    O SOLO ANIO (MES 12 POR DEFECTO), O
051800*                    PRESENT/CURRENT (FECHA DE CORRIDA).
051900 2150-CIERRE-MES-ANIO.                                            R-5102  
052000
052100     MOVE 'N'                         TO WS-CIERRE-OK
052200     MOVE 12                          TO WS-MES-CIERRE
052300
052400     PERFORM 2195-PRESENTE-EN-POS THRU 2195-EXIT
052500     IF WS-CIERRE-OK = 'S'
052600        MOVE WS-FC-AAAA                TO WS-ANIO-CIERRE
052700        MOVE WS-FC-MM                  TO WS-MES-CIERRE
052800     ELSE
052900        PERFORM 2113-BUSCA-MES-CIERRE
053000           THRU 2113-BUSCA-MES-CIERRE-EXIT
053100           VARYING WS-IDX-MES FROM 1 BY 1
053200           UNTIL WS-IDX-MES > 13 OR WS-CIERRE-OK = 'S'
053300
053400        IF WS-CIERRE-OK NOT = 'S'
053500           PERFORM 2190-ANIO-EN-POS THRU 2190-EXIT
053600           IF WS-CIERRE-OK = 'S'
053700              MOVE WS-ANIO-DET          TO WS-ANIO-CIERRE
053800              COMPUTE WS-SIG = WS-SIG + 4
053900           END-IF
054000        END-IF
054100     END-IF
054200     .
054300 2150-CIERRE-MES-ANIO-EXIT.
054400     EXIT.
054500
054600 2113-BUSCA-MES-CIERRE.                                           R-5102  
054700
054800     MOVE WS-MES-NOM-LEN (WS-IDX-MES) TO WS-BP-TOKEN-LEN
054900     IF (WS-SIG + WS-BP-TOKEN-LEN - 1) IS LESS THAN OR            R-5140  
055000                                       EQUAL TO WS-LARGO-TEXTO
055100        IF WS-TEXTO-MAY (WS-SIG : WS-BP-TOKEN-LEN) =
055200           WS-MES-NOMBRE (WS-IDX-MES) (1 : WS-BP-TOKEN-LEN)
055300           MOVE WS-MES-NUM (WS-IDX-MES)  TO WS-MES-CIERRE
055400           COMPUTE WS-SIG = WS-SIG + WS-BP-TOKEN-LEN
055500           PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
055600           PERFORM 2190-ANIO-EN-POS    THRU 2190-EXIT
055700           IF WS-CIERRE-OK = 'S'
055800              MOVE WS-ANIO-DET          TO WS-ANIO-CIERRE
055900              COMPUTE WS-SIG = WS-SIG + 4
056000           END-IF
056100        END-IF
056200     END-IF
056300     .
056400 2113-BUSCA-MES-CIERRE-EXIT.
056500     EXIT.
056600
056700*                    UNA VEZ RECONOCIDO EL RANGO COMPLETO,
056800*                    LO AGREGA A LA TABLA CRUDA Y MARCA COMO
056900*                    USADAS LAS POSICIONES QUE LO COMPONEN.
057000 2119-REGISTRA-RANGO.                                             R-5102  
057100
057200     IF WS-NUM-RANGOS IS LESS THAN 30
057300        ADD 1                         TO WS-NUM-RANGOS
057400        MOVE WS-ANIO-DET   TO RNG-INICIO-AAAA (WS-NUM-RANGOS)
057500        MOVE WS-MES-DET    TO RNG-INICIO-MM   (WS-NUM-RANGOS)     R-5140  
057600        MOVE WS-ANIO-CIERRE TO RNG-FIN-AAAA   (WS-NUM-RANGOS)
057700        MOVE WS-MES-CIERRE  TO RNG-FIN-MM     (WS-NUM-RANGOS)
057800
057900        MOVE WS-POS                   TO WS-BP-POS-HALLADA
058000        PERFORM 2820-EXTRAE-EVIDENCIA
058100           THRU 2820-EXTRAE-EVIDENCIA-EXIT
058200        MOVE WS-EDU-EVID   TO RNG-EVIDENCIA (WS-NUM-RANGOS)
058300
058400        PERFORM 2118-MARCA-USADAS
058500           THRU 2118-MARCA-USADAS-EXIT
058600           VARYING WS-IDX-I FROM WS-POS BY 1
058700           UNTIL WS-IDX-I >= WS-SIG OR WS-IDX-I > 2000
058800
058900        SET FAMILIA-88-OK             TO TRUE
059000     END-IF
059100     .
059200 2119-REGISTRA-RANGO-EXIT.
059300     EXIT.
059400
059500 2118-MARCA-USADAS.                                               R-5102  
059600     MOVE 'Y'                         TO WS-POS-USADA (WS-IDX-I).
059700 2118-MARCA-USADAS-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100*      2120  FAMILIA 2 - "MM/YYYY - [MM/]YYYY|Present|Current"  *
060200*****************************************************************
060300 2120-FAMILIA-NUM.                                                R-5102  
060400
060500     IF WS-POS-USADA (WS-POS) NOT = 'Y'
060600        MOVE 'N'                      TO SW-FAMILIA-OK
060700        PERFORM 2121-DETECTA-NUM-POS
060800           THRU 2121-DETECTA-NUM-POS-EXIT
060900     END-IF
061000     .
061100 2120-FAMILIA-NUM-EXIT.
061200     EXIT.
061300
061400 2121-DETECTA-NUM-POS.                                            R-5102  
061500
061600     IF (WS-POS + 6) IS LESS THAN OR EQUAL TO WS-LARGO-TEXTO      R-5140  
061700        IF WS-TEXTO-MAY-CAR (WS-POS)     IS DIGITO-VALIDO AND
061800           WS-TEXTO-MAY-CAR (WS-POS + 1) IS DIGITO-VALIDO AND
061900           WS-TEXTO-MAY-CAR (WS-POS + 2) = '/'            AND
062000           WS-TEXTO-MAY-CAR (WS-POS + 3) IS DIGITO-VALIDO AND
062100           WS-TEXTO-MAY-CAR (WS-POS + 4) IS DIGITO-VALIDO AND
062200           WS-TEXTO-MAY-CAR (WS-POS + 5) IS DIGITO-VALIDO AND
062300           WS-TEXTO-MAY-CAR (WS-POS + 6) IS DIGITO-VALIDO
062400
062500           MOVE WS-TEXTO-MAY (WS-POS : 2)     TO WS-MES-DET
062600           MOVE WS-TEXTO-MAY (WS-POS + 3 : 4) TO WS-ANIO-DET
062700
062800           IF WS-MES-DET IS GREATER THAN ZERO AND
062900              WS-MES-DET IS LESS THAN 13
063000
063100              COMPUTE WS-SIG = WS-POS + 7
063200              PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
063300              PERFORM 2180-ES-GUION       THRU 2180-EXIT
063400              IF WS-GUION-LARGO IS GREATER THAN ZERO
063500                 ADD WS-GUION-LARGO      TO WS-SIG
063600                 PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
063700
063800                 PERFORM 2160-CIERRE-NUM-ANIO
063900                    THRU 2160-CIERRE-NUM-ANIO-EXIT
064000
064100                 IF WS-CIERRE-OK = 'S'
064200                    PERFORM 2119-REGISTRA-RANGO
064300                       THRU 2119-REGISTRA-RANGO-EXIT
064400                 END-IF
064500              END-IF
064600           END-IF
064700        END-IF
064800     END-IF
064900     .
065000 2121-DETECTA-NUM-POS-EXIT.
065100     EXIT.
065200
065300*                    CIERRE FAMILIA 2: [MM/]YYYY, O
065400*                    PRESENT/CURRENT.  SIN MM/ EL MES DE
065500*                    CIERRE POR DEFECTO ES 12.
065600 2160-CIERRE-NUM-ANIO.                                            R-5102  
065700
065800     MOVE 'N'                         TO WS-CIERRE-OK
065900     MOVE 12                          TO WS-MES-CIERRE
066000
066100     PERFORM 2195-PRESENTE-EN-POS THRU 2195-EXIT
066200     IF WS-CIERRE-OK = 'S'
066300        MOVE WS-FC-AAAA                TO WS-ANIO-CIERRE
066400        MOVE WS-FC-MM                  TO WS-MES-CIERRE
066500     ELSE
066600        IF (WS-SIG + 6) IS LESS THAN OR EQUAL TO WS-LARGO-TEXTO   R-5140  
066700           IF WS-TEXTO-MAY-CAR (WS-SIG)     IS DIGITO-VALIDO
066800              AND WS-TEXTO-MAY-CAR (WS-SIG+1) IS DIGITO-VALIDO
066900              AND WS-TEXTO-MAY-CAR (WS-SIG+2) = '/'
067000              AND WS-TEXTO-MAY-CAR (WS-SIG+3) IS DIGITO-VALIDO
067100              AND WS-TEXTO-MAY-CAR (WS-SIG+4) IS DIGITO-VALIDO
067200              AND WS-TEXTO-MAY-CAR (WS-SIG+5) IS DIGITO-VALIDO
067300              AND WS-TEXTO-MAY-CAR (WS-SIG+6) IS DIGITO-VALIDO
067400              MOVE WS-TEXTO-MAY (WS-SIG : 2)     TO WS-MES-CIERRE
067500              MOVE WS-TEXTO-MAY (WS-SIG + 3 : 4) TO WS-ANIO-CIERRE
067600              MOVE 'S'                     TO WS-CIERRE-OK
067700              COMPUTE WS-SIG = WS-SIG + 7
067800           END-IF
067900        END-IF
068000
068100        IF WS-CIERRE-OK NOT = 'S'
068200           PERFORM 2190-ANIO-EN-POS THRU 2190-EXIT
068300           IF WS-CIERRE-OK = 'S'
068400              MOVE WS-ANIO-DET          TO WS-ANIO-CIERRE
068500              COMPUTE WS-SIG = WS-SIG + 4
068600           END-IF
068700        END-IF
068800     END-IF
068900     .
069000 2160-CIERRE-NUM-ANIO-EXIT.
069100     EXIT.
069200
069300*****************************************************************
069400*      2130  FAMILIA 3 - "YYYY - YYYY|Present|Current"          *
069500*****************************************************************
069600 2130-FAMILIA-ANIO.                                               R-5102  
069700
069800     IF WS-POS-USADA (WS-POS) NOT = 'Y'
069900        MOVE 'N'                      TO SW-FAMILIA-OK
070000        PERFORM 2131-DETECTA-ANIO-POS
070100           THRU 2131-DETECTA-ANIO-POS-EXIT
070200     END-IF
070300     .
070400 2130-FAMILIA-ANIO-EXIT.
070500     EXIT.
070600
070700 2131-DETECTA-ANIO-POS.                                           R-5102  
070800
070900*                    UN AÑO SUELTO NO PRECEDIDO NI SEGUIDO DE
071000*                    "/" (PARA NO PISAR LA FAMILIA 2) NI DE
071100*                    OTRO DIGITO (LIMITE DE PALABRA).
071200     IF WS-POS = 1 OR
071300        (WS-TEXTO-MAY-CAR (WS-POS - 1) NOT NUMERIC AND
071400         WS-TEXTO-MAY-CAR (WS-POS - 1) NOT = '/')
071500        IF (WS-POS + 4) IS LESS THAN OR EQUAL TO WS-LARGO-TEXTO   R-5140  
071600           IF WS-TEXTO-MAY (WS-POS : 4) IS NUMERIC AND
071700              WS-TEXTO-MAY-CAR (WS-POS + 4) NOT NUMERIC AND
071800              WS-TEXTO-MAY-CAR (WS-POS + 4) NOT = '/'
071900
072000              MOVE WS-TEXTO-MAY (WS-POS : 4)  TO WS-ANIO-DET
072100              COMPUTE WS-SIG = WS-POS + 4
072200
072300              PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
072400              PERFORM 2180-ES-GUION       THRU 2180-EXIT
072500              IF WS-GUION-LARGO IS GREATER THAN ZERO
072600                 ADD WS-GUION-LARGO      TO WS-SIG
072700                 PERFORM 2170-SALTA-ESPACIOS THRU 2170-EXIT
072800
072900                 MOVE 'N'                TO WS-CIERRE-OK
073000                 PERFORM 2195-PRESENTE-EN-POS THRU 2195-EXIT
073100                 IF WS-CIERRE-OK = 'S'
073200                    MOVE WS-FC-AAAA       TO WS-ANIO-CIERRE
073300                 ELSE
073400                    IF (WS-SIG + 3) IS LESS THAN OR               R-5140  
073450                       EQUAL TO WS-LARGO-TEXTO
073500                       IF WS-TEXTO-MAY (WS-SIG : 4) IS NUMERIC
073600                          MOVE WS-TEXTO-MAY (WS-SIG : 4)
073700                                            TO WS-ANIO-CIERRE
073800                          MOVE 'S'          TO WS-CIERRE-OK
073900                          COMPUTE WS-SIG = WS-SIG + 4
074000                       END-IF
074100                    END-IF
074200                 END-IF
074300
074400                 IF WS-CIERRE-OK = 'S'
074500*                    FAMILIA 3 NO TRAE MES EXPLICITO: EL RANGO
074550*                    ARRANCA EN ENERO DEL AÑO DETECTADO.        R-5140
074600                    MOVE 01               TO WS-MES-DET
074700                    MOVE 12               TO WS-MES-CIERRE
074800                    PERFORM 2119-REGISTRA-RANGO
074900                       THRU 2119-REGISTRA-RANGO-EXIT
075000                 END-IF
075100              END-IF
075200           END-IF
075300        END-IF
075400     END-IF
075500     .
075600 2131-DETECTA-ANIO-POS-EXIT.
075700     EXIT.
075800
075900*****************************************************************
076000*      UTILITARIOS COMUNES DE ESCANEO                           *
076100*****************************************************************
076200 2170-SALTA-ESPACIOS.                                             R-5102  
076300
076400     PERFORM 2171-AVANZA-ESPACIO THRU 2171-EXIT
076500        UNTIL WS-SIG > WS-LARGO-TEXTO
076600           OR WS-TEXTO-MAY-CAR (WS-SIG) NOT = SPACE
076700     .
076800 2170-EXIT.
076900     EXIT.
077000
077100 2171-AVANZA-ESPACIO.                                             R-5102  
077200     ADD 1                            TO WS-SIG.
077300 2171-EXIT.
077400     EXIT.
077500
077600*                    GUION SIMPLE '-' O GUION LARGO UNICODE
077700*                    (EN DASH / EM DASH, 3 BYTES UTF-8).
077800 2180-ES-GUION.                                                   R-5102  
077900
078000     MOVE 0                           TO WS-GUION-LARGO
078100     IF WS-SIG IS LESS THAN OR EQUAL TO WS-LARGO-TEXTO
078200        IF WS-TEXTO-MAY-CAR (WS-SIG) = '-'
078300           MOVE 1                     TO WS-GUION-LARGO
078400        ELSE
078500           IF (WS-SIG + 2) IS LESS THAN OR EQUAL TO 2000
078600              MOVE WS-TEXTO-MAY (WS-SIG : 3) TO WS-GUION-3BYTES
078700              IF WS-GUION-3BYTES = X'E28093' OR
078800                 WS-GUION-3BYTES = X'E28094'
078900                 MOVE 3                TO WS-GUION-LARGO
079000              END-IF
079100           END-IF
079200        END-IF
079300     END-IF
079400     .
079500 2180-EXIT.
079600     EXIT.
079700
079800*                    ¿HAY UN AÑO DE 4 DIGITOS EN WS-SIG, CON
079900*                    LIMITE DE PALABRA A LA DERECHA?
080000 2190-ANIO-EN-POS.                                                R-5102  
080100
080200     MOVE 'N'                         TO WS-CIERRE-OK
080300     IF (WS-SIG + 3) IS LESS THAN WS-LARGO-TEXTO
080400        IF WS-TEXTO-MAY (WS-SIG : 4) IS NUMERIC AND
080500           WS-TEXTO-MAY-CAR (WS-SIG + 4) NOT NUMERIC
080600           MOVE WS-TEXTO-MAY (WS-SIG : 4)  TO WS-ANIO-DET
080700           MOVE 'S'                     TO WS-CIERRE-OK
080800        END-IF
080900     END-IF
081000     .
081100 2190-EXIT.
081200     EXIT.
081300
081400*                    ¿HAY "PRESENT" O "CURRENT" EN WS-SIG?
081500 2195-PRESENTE-EN-POS.                                            R-5102  
081600
081700     MOVE 'N'                         TO WS-CIERRE-OK
081800     IF (WS-SIG + 6) IS LESS THAN OR EQUAL TO WS-LARGO-TEXTO
081900        IF WS-TEXTO-MAY (WS-SIG : 7) = 'PRESENT' OR
082000           WS-TEXTO-MAY (WS-SIG : 7) = 'CURRENT'
082100           MOVE 'S'                     TO WS-CIERRE-OK
082200           COMPUTE WS-SIG = WS-SIG + 7
082300        END-IF
082400     END-IF
082500     .
082600 2195-EXIT.
082700     EXIT.
082800
082900*****************************************************************
083000*                      2200-ORDENA-RANGOS                       *
083100*      ORDENAMIENTO POR INTERCAMBIO (BURBUJA), TABLA CHICA.     *
083200*****************************************************************
083300 2200-ORDENA-RANGOS.                                              R-5102  
083400
083500     IF WS-NUM-RANGOS IS GREATER THAN 1
083600        PERFORM 2210-PASADA-ORDEN
083700           THRU 2210-PASADA-ORDEN-EXIT
083800           VARYING WS-IDX-I FROM 1 BY 1
083900           UNTIL WS-IDX-I >= WS-NUM-RANGOS
084000     END-IF
084100     .
084200 2200-ORDENA-RANGOS-EXIT.
084300     EXIT.
084400
084500 2210-PASADA-ORDEN.                                               R-5102  
084600
084700     PERFORM 2211-COMPARA-INTERCAMBIA
084800        THRU 2211-COMPARA-INTERCAMBIA-EXIT
084900        VARYING WS-IDX-J FROM 1 BY 1
085000        UNTIL WS-IDX-J > (WS-NUM-RANGOS - WS-IDX-I)
085100     .
085200 2210-PASADA-ORDEN-EXIT.
085300     EXIT.
085400
085500 2211-COMPARA-INTERCAMBIA.                                        R-5102  
085600
085700     IF RNG-INICIO-AAAAMM (WS-IDX-J) IS GREATER THAN
085800        RNG-INICIO-AAAAMM (WS-IDX-J + 1)
085900        MOVE WS-TB-RANGO (WS-IDX-J)     TO WS-TB-RANGO-AUX
086000        MOVE WS-TB-RANGO (WS-IDX-J + 1) TO WS-TB-RANGO (WS-IDX-J)
086100        MOVE WS-TB-RANGO-AUX         TO WS-TB-RANGO (WS-IDX-J+1)
086200     END-IF
086300     .
086400 2211-COMPARA-INTERCAMBIA-EXIT.
086500     EXIT.
086600
086700*****************************************************************
086800*                     2300-FUSIONA-RANGOS                       *
086900*      FUSIONA RANGOS SOLAPADOS O ADYACENTES (INICIO SIG. <=     *
087000*      FIN ACTUAL); LA EVIDENCIA QUE QUEDA ES LA DEL RANGO MAS   *
087100*      TEMPRANO.                                                 *
087200*****************************************************************
087300 2300-FUSIONA-RANGOS.                                             R-5102  
087400
087500     IF WS-NUM-RANGOS IS GREATER THAN ZERO
087600        MOVE 1                        TO WS-NUM-FUS
087700        MOVE RNG-INICIO-AAAAMM (1)    TO FUS-INICIO-AAAAMM (1)
087800        MOVE RNG-FIN-AAAAMM (1)       TO FUS-FIN-AAAAMM (1)
087900        MOVE RNG-EVIDENCIA (1)        TO FUS-EVIDENCIA (1)
088000
088100        IF WS-NUM-RANGOS IS GREATER THAN 1
088200           PERFORM 2310-FUSIONA-UNO
088300              THRU 2310-FUSIONA-UNO-EXIT
088400              VARYING WS-IDX-I FROM 2 BY 1
088500              UNTIL WS-IDX-I > WS-NUM-RANGOS
088600        END-IF
088700     END-IF
088800     .
088900 2300-FUSIONA-RANGOS-EXIT.
089000     EXIT.
089100
089200 2310-FUSIONA-UNO.                                                R-5102  
089300
089400     IF RNG-INICIO-AAAAMM (WS-IDX-I) IS LESS THAN OR EQUAL TO
089500        FUS-FIN-AAAAMM (WS-NUM-FUS)
089600        IF RNG-FIN-AAAAMM (WS-IDX-I) IS GREATER THAN
089700           FUS-FIN-AAAAMM (WS-NUM-FUS)
089800           MOVE RNG-FIN-AAAAMM (WS-IDX-I)
089900                                TO FUS-FIN-AAAAMM (WS-NUM-FUS)
090000        END-IF
090100     ELSE
090200        ADD 1                        TO WS-NUM-FUS
090300        MOVE RNG-INICIO-AAAAMM (WS-IDX-I)
090400                                TO FUS-INICIO-AAAAMM (WS-NUM-FUS)
090500        MOVE RNG-FIN-AAAAMM (WS-IDX-I)
090600                                TO FUS-FIN-AAAAMM (WS-NUM-FUS)
090700        MOVE RNG-EVIDENCIA (WS-IDX-I)
090800                                TO FUS-EVIDENCIA (WS-NUM-FUS)
090900     END-IF
091000     .
091100 2310-FUSIONA-UNO-EXIT.
091200     EXIT.
091300
091400*****************************************************************
091500*                   2400-ESCRIBE-SIGNAL-EXP                     *
091600*      SUMA LOS MESES DE CADA RANGO FUSIONADO VIA TC8C1230 Y     *
091700*      ESCRIBE LA SEÑAL DE ANTIGUEDAD ESTIMADA.                  *
091800*****************************************************************
091900 2400-ESCRIBE-SIGNAL-EXP.                                         R-5102  
092000
092100     MOVE ZERO                        TO WS-TOTAL-MESES
092200
092300     IF WS-NUM-FUS IS GREATER THAN ZERO
092400        PERFORM 2410-SUMA-MESES-RANGO
092500           THRU 2410-SUMA-MESES-RANGO-EXIT
092600           VARYING WS-IDX-FUS FROM 1 BY 1
092700           UNTIL WS-IDX-FUS > WS-NUM-FUS
092800     END-IF
092900
093000     COMPUTE WS-EXP-ANIOS = WS-TOTAL-MESES / 12
093100
093200     INITIALIZE WS-SIGNFILE-DATOS
093300     MOVE RES-ID                      TO SIG-RESUME-ID
093400     MOVE CT-SIG-EXPERIENCIA          TO SIG-TYPE
093500     MOVE SPACES                      TO SIG-VALUE
093600     MOVE WS-EXP-ANIOS                TO SIG-ANIOS-NUM
093700
093800     IF WS-NUM-FUS IS GREATER THAN ZERO
093900        MOVE 'MEDIUM'                  TO SIG-CONFIDENCE
094000        MOVE FUS-EVIDENCIA (1)         TO SIG-EVIDENCE
094100     ELSE
094200        MOVE 'LOW   '                  TO SIG-CONFIDENCE
094300        MOVE 'No date ranges detected in resume' TO SIG-EVIDENCE
094400     END-IF
094500
094600     WRITE REG-SIGNFILE FROM WS-SIGNFILE-DATOS
094700     ADD 1                            TO CN-SIGNALS-ESCRITOS
094800     .
094900 2400-ESCRIBE-SIGNAL-EXP-EXIT.
095000     EXIT.
095100
095200 2410-SUMA-MESES-RANGO.
095300
095400     MOVE FUS-INICIO-AAAAMM (WS-IDX-FUS) TO W176-FHGRE1
095500     MOVE FUS-FIN-AAAAMM    (WS-IDX-FUS) TO W176-FHGRE2
095600
095700     CALL CT-TC8C1230 USING WS-TCWC1760
095800
095900     IF W176-88-OK
096000        ADD W176-NUMMESES              TO WS-TOTAL-MESES
096100     END-IF
096200     .
096300 2410-SUMA-MESES-RANGO-EXIT.
096400     EXIT.
096500
096600*****************************************************************
096700*                  2500-ESCRIBE-SIGNAL-RANGO                    *
096800*      UNA SEÑAL DATE_RANGE POR CADA RANGO FUSIONADO.           *
096900*****************************************************************
097000 2500-ESCRIBE-SIGNAL-RANGO.                                       R-5102  
097100
097200     IF WS-NUM-FUS IS GREATER THAN ZERO
097300        PERFORM 2510-ESCRIBE-UN-RANGO
097400           THRU 2510-ESCRIBE-UN-RANGO-EXIT
097500           VARYING WS-IDX-FUS FROM 1 BY 1
097600           UNTIL WS-IDX-FUS > WS-NUM-FUS
097700     END-IF
097800     .
097900 2500-ESCRIBE-SIGNAL-RANGO-EXIT.
098000     EXIT.
098100
098200 2510-ESCRIBE-UN-RANGO.
098300
098400     INITIALIZE WS-SIGNFILE-DATOS
098500     MOVE RES-ID                      TO SIG-RESUME-ID
098600     MOVE CT-SIG-RANGO-FECHA          TO SIG-TYPE
098700     MOVE SPACES                      TO SIG-VALUE
098800     MOVE FUS-INICIO-AAAAMM (WS-IDX-FUS) TO SIG-RANGO-INICIO
098900     MOVE ' TO '                      TO SIG-RANGO-A
099000     MOVE FUS-FIN-AAAAMM    (WS-IDX-FUS) TO SIG-RANGO-FIN
099100     MOVE 'HIGH  '                     TO SIG-CONFIDENCE
099200     MOVE FUS-EVIDENCIA (WS-IDX-FUS)   TO SIG-EVIDENCE
099300
099400     WRITE REG-SIGNFILE FROM WS-SIGNFILE-DATOS
099500     ADD 1                            TO CN-SIGNALS-ESCRITOS
099600     .
099700 2510-ESCRIBE-UN-RANGO-EXIT.
099800     EXIT.
099900
100000*****************************************************************
100100*                   2600-DETECTA-EDUCACION                      *
100200*      RECORRE LA TABLA DE TOKENS EN ORDEN DE PRIORIDAD Y        *
100300*      SE DETIENE EN EL PRIMER NIVEL QUE APAREZCA EN EL TEXTO.   *
100400*****************************************************************
100500 2600-DETECTA-EDUCACION.                                          R-5102  
100600
100700     MOVE 'N'                         TO SW-EDU-ENCONTRADO
100800     MOVE SPACES                      TO WS-EDU-NIVEL
100900     MOVE SPACES                      TO WS-EDU-EVID
101000
101100     PERFORM 2610-PRUEBA-TOKEN
101200        THRU 2610-PRUEBA-TOKEN-EXIT
101300        VARYING WS-IDX-EDU FROM 1 BY 1
101400        UNTIL WS-IDX-EDU > 22 OR EDU-88-ENCONTRADO
101500     .
101600 2600-DETECTA-EDUCACION-EXIT.
101700     EXIT.
101800
101900 2610-PRUEBA-TOKEN.                                               R-5102  
102000
102100     MOVE WS-EDUTOK-TOKEN (WS-IDX-EDU)   TO WS-BP-TOKEN
102200     MOVE WS-EDUTOK-LEN   (WS-IDX-EDU)   TO WS-BP-TOKEN-LEN
102300     MOVE 1                              TO WS-BP-DESDE
102400     MOVE 0                              TO WS-BP-POS-HALLADA
102500
102600     PERFORM 2800-BUSCA-SUBCADENA
102700        THRU 2800-BUSCA-SUBCADENA-EXIT
102800
102900     IF WS-BP-POS-HALLADA IS GREATER THAN ZERO
103000        MOVE WS-EDUTOK-NIVEL (WS-IDX-EDU) TO WS-EDU-NIVEL
103100        PERFORM 2820-EXTRAE-EVIDENCIA
103200           THRU 2820-EXTRAE-EVIDENCIA-EXIT
103300        SET EDU-88-ENCONTRADO             TO TRUE
103400     END-IF
103500     .
103600 2610-PRUEBA-TOKEN-EXIT.
103700     EXIT.
103800
103900*****************************************************************
104000*      2800  BUSQUEDA GENERICA DE SUBCADENA EN EL TEXTO EN       *
104100*      MAYUSCULAS, CON VALIDACION DE LIMITE DE PALABRA.          *
104200*****************************************************************
104300 2800-BUSCA-SUBCADENA.                                            R-5140  
104400
104500     MOVE 0                           TO WS-BP-POS-HALLADA
104600     PERFORM 2810-PRUEBA-POSICION
104700        THRU 2810-PRUEBA-POSICION-EXIT
104800        VARYING WS-POS FROM WS-BP-DESDE BY 1
104900        UNTIL WS-POS > (WS-LARGO-TEXTO - WS-BP-TOKEN-LEN + 1)
105000           OR WS-BP-POS-HALLADA NOT = ZERO
105100     .
105200 2800-BUSCA-SUBCADENA-EXIT.
105300     EXIT.
105400
105500 2810-PRUEBA-POSICION.                                            R-5140  
105600
105700     IF WS-TEXTO-MAY (WS-POS : WS-BP-TOKEN-LEN) =
105800        WS-BP-TOKEN (1 : WS-BP-TOKEN-LEN)
105900        PERFORM 2815-VERIFICA-LIMITES
106000           THRU 2815-VERIFICA-LIMITES-EXIT
106100        IF WS-BP-LIMITES-OK = 'S'
106200           MOVE WS-POS                 TO WS-BP-POS-HALLADA
106300        END-IF
106400     END-IF
106500     .
106600 2810-PRUEBA-POSICION-EXIT.
106700     EXIT.
106800
106900 2815-VERIFICA-LIMITES.                                           R-5140  
107000
107100     MOVE 'S'                         TO WS-BP-LIMITES-OK
107200     IF WS-POS IS GREATER THAN 1
107300        IF WS-TEXTO-MAY-CAR (WS-POS - 1) IS LETRA-VALIDA
107400           MOVE 'N'                    TO WS-BP-LIMITES-OK
107500        END-IF
107600     END-IF
107700     COMPUTE WS-FIN-TOKEN = WS-POS + WS-BP-TOKEN-LEN
107800     IF WS-FIN-TOKEN IS LESS THAN OR EQUAL TO WS-LARGO-TEXTO
107900        IF WS-TEXTO-MAY-CAR (WS-FIN-TOKEN) IS LETRA-VALIDA
108000           MOVE 'N'                    TO WS-BP-LIMITES-OK
108100        END-IF
108200     END-IF
108300     .
108400 2815-VERIFICA-LIMITES-EXIT.
108500     EXIT.
108600
108700*****************************************************************
108800*      2820  RECORTA +/-40 CARACTERES DE CONTEXTO ALREDEDOR DE   *
108900*      LA POSICION HALLADA, SOBRE EL TEXTO ORIGINAL (NO EL DE    *
109000*      TRABAJO EN MAYUSCULAS), PARA CONSERVAR MAYUSC/MINUSC.     *
109100*****************************************************************
109200 2820-EXTRAE-EVIDENCIA.                                           R-5140  
109300
109400     COMPUTE WS-INI = WS-BP-POS-HALLADA - CT-LARGO-VENTANA
109500     IF WS-INI IS LESS THAN 1
109600        MOVE 1                        TO WS-INI
109700     END-IF
109800     COMPUTE WS-FIN-TOKEN = WS-INI + CT-LARGO-EVIDENCIA - 1
109900     IF WS-FIN-TOKEN IS GREATER THAN WS-LARGO-TEXTO
110000        MOVE WS-LARGO-TEXTO           TO WS-FIN-TOKEN
110100        COMPUTE WS-INI = WS-FIN-TOKEN - CT-LARGO-EVIDENCIA + 1
110200        IF WS-INI IS LESS THAN 1
110300           MOVE 1                     TO WS-INI
110400        END-IF
110500     END-IF
110600     COMPUTE WS-LARGO-EVID = WS-FIN-TOKEN - WS-INI + 1
110700
110800     MOVE SPACES                      TO WS-EDU-EVID
110900     MOVE RES-TEXT (WS-INI : WS-LARGO-EVID)
111000                                       TO WS-EDU-EVID
111100                                          (1 : WS-LARGO-EVID)
111200     .
111300 2820-EXTRAE-EVIDENCIA-EXIT.
111400     EXIT.
111500
111600*****************************************************************
111700*                   2700-ESCRIBE-SIGNAL-EDU                     *
111800*****************************************************************
111900 2700-ESCRIBE-SIGNAL-EDU.                                         R-5102  
112000
112100     INITIALIZE WS-SIGNFILE-DATOS
112200     MOVE RES-ID                      TO SIG-RESUME-ID
112300     MOVE CT-SIG-EDUCACION            TO SIG-TYPE
112400
112500     IF EDU-88-ENCONTRADO
112600        MOVE WS-EDU-NIVEL              TO SIG-VALUE
112700        MOVE 'HIGH  '                   TO SIG-CONFIDENCE
112800        MOVE WS-EDU-EVID                TO SIG-EVIDENCE
112900     ELSE
113000        MOVE 'UNKNOWN'                  TO SIG-VALUE
113100        MOVE 'LOW   '                   TO SIG-CONFIDENCE
113200        MOVE 'No education token detected' TO SIG-EVIDENCE
113300     END-IF
113400
113500     WRITE REG-SIGNFILE FROM WS-SIGNFILE-DATOS
113600     ADD 1                            TO CN-SIGNALS-ESCRITOS
113700     .
113800 2700-ESCRIBE-SIGNAL-EDU-EXIT.
113900     EXIT.
114000
114100*****************************************************************
114200*                              3000-FIN                         *
114300*****************************************************************
114400 3000-FIN.                                                        R-5102  
114500
114600     PERFORM 3100-ESCRIBE-ESTADISTICAS
114700        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
114800
114900     CLOSE RESUFILE
115000           SIGNFILE
115100
115200     STOP RUN.
115300
115400*****************************************************************
115500*                     3100-ESCRIBE-ESTADISTICAS                 *
115600*****************************************************************
115700 3100-ESCRIBE-ESTADISTICAS.                                       R-5102  
115800
115900     DISPLAY '***********************************************'
116000     DISPLAY 'RESUMES LEIDOS    :' CN-RESUMES-LEIDOS
116100     DISPLAY 'SIGNALS ESCRITOS  :' CN-SIGNALS-ESCRITOS
116200     DISPLAY '***********************************************'.
116300
116400*****************************************************************
116500*                     3100-ESCRIBE-ESTADISTICAS-EXIT            *
116600*****************************************************************
116700 3100-ESCRIBE-ESTADISTICAS-EXIT.
116800     EXIT.
