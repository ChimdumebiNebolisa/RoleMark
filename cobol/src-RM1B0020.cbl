000100
000200*****************************************************************
000300* Program name:    RM1B0020.                                    *
000400* Original author: mibarra.                                     *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 06/10/2023 mibarra       Initial Version - motor de scoring    *
001000*                          ROLEMARK, R-5102 (reemplaza el viejo  *
001100*                          cruce de FINALB36 - ya no aplica).    *
001200* 20/10/2023 mibarra       R-5102: validacion de criterios del   *
001300*                          rol y limite de 15 criterios.         *
001400* 07/11/2023 ecampos       R-5140: puntuadores por tipo, total   *
001500*                          ponderado con redondeo HALF-UP.       *
001600* 21/11/2023 ecampos       R-5140: ranking descendente estable   *
001700*                          y explicacion de comparacion A/B.     *
001800* 05/12/2023 dfigueroa     R-5171: reporte impreso con desglose  *
001900*                          por criterio y linea de comparacion.  *
002000*****************************************************************
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  RM1B0020.
002800 AUTHOR. MARIELA IBARRA.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 06/10/1993.
003100 DATE-COMPILED. 05/12/2023.                                       R-5171  
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DIGITO-VALIDO    IS '0' THRU '9'
004400     CLASS MINUSCULA-VALIDA IS 'a' THRU 'z'.
004500
004600 INPUT-OUTPUT SECTION.
004700
004800*****************************************************************
004900*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005000*****************************************************************
005100 FILE-CONTROL.
005200
005300     SELECT CRITFILE  ASSIGN       TO CRITFILE
005400                       FILE STATUS  IS SW-FILE-STATUS.
005500
005600     SELECT RESUFILE  ASSIGN       TO RESUFILE
005700                       FILE STATUS  IS SW-FILE-STATUS.
005800
005900     SELECT SIGNFILE  ASSIGN       TO SIGNFILE
006000                       FILE STATUS  IS SW-FILE-STATUS.
006100
006200     SELECT BREKFILE  ASSIGN       TO BREKFILE
006300                       FILE STATUS  IS SW-FILE-STATUS.
006400
006500     SELECT RSLTFILE  ASSIGN       TO RSLTFILE
006600                       FILE STATUS  IS SW-FILE-STATUS.
006700*****************************************************************
006800*                                                               *
006900*                      D A T A   D I V I S I O N                *
007000*                                                               *
007100*****************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  CRITFILE
007500     RECORDING MODE IS F
007600     RECORD CONTAINS  280 CHARACTERS.
007700 01  REG-CRITFILE             PIC X(280).
007800
007900 FD  RESUFILE
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 2040 CHARACTERS.
008200 01  REG-RESUFILE             PIC X(2040).
008300
008400 FD  SIGNFILE
008500     RECORDING MODE IS F
008600     RECORD CONTAINS  150 CHARACTERS.
008700 01  REG-SIGNFILE             PIC X(150).
008800
008900 FD  BREKFILE
009000     RECORDING MODE IS F
009100     RECORD CONTAINS  135 CHARACTERS.
009200 01  REG-BREKFILE             PIC X(135).
009300
009400 FD  RSLTFILE
009500     RECORDING MODE IS F
009600     RECORD CONTAINS  132 CHARACTERS.
009700 01  REG-RSLTFILE             PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000
010100*****************************************************************
010200*                    DEFINICION DE SWITCHES                     *
010300*****************************************************************
010400 01  SW-SWITCHES.
010500     05 SW-FILE-STATUS                PIC X(02) VALUE SPACES.
010600        88 FS-88-OK                             VALUE '00'.
010700     05 SW-FIN-CRIT                   PIC X(01) VALUE 'N'.
010800        88 SI-FIN-CRIT                          VALUE 'S'.
010900     05 SW-FIN-RESU                   PIC X(01) VALUE 'N'.
011000        88 SI-FIN-RESU                          VALUE 'S'.
011100     05 SW-FIN-SIGN                   PIC X(01) VALUE 'N'.
011200        88 SI-FIN-SIGN                          VALUE 'S'.
011300     05 SW-CRITERIOS-OK               PIC X(01) VALUE 'S'.
011400        88 CRITERIOS-88-OK                      VALUE 'S'.
011500     05 SW-RESUMES-OK                 PIC X(01) VALUE 'S'.
011600        88 RESUMES-88-OK                        VALUE 'S'.
011700     05 SW-CRIT-VALIDO                PIC X(01) VALUE 'S'.
011800        88 CRIT-88-VALIDO                       VALUE 'S'.
011900     05 FILLER                        PIC X(04).
012000
012100*****************************************************************
012200*                    DEFINICION DE CONSTANTES                   *
012300*****************************************************************
012400 01  CT-CONSTANTES.
012500     05 CT-MAX-CRITERIOS              PIC S9(03) COMP VALUE 15.
012600*                    R-5102: EL LAYOUT DE CRITFILE SOLO RESERVA
012700*                    10 CASILLEROS DE KEYWORD POR CRITERIO; SE
012800*                    ADOPTA ESE TOPE COMO LIMITE DE VALIDACION.
012900     05 CT-MAX-KEYWORDS               PIC S9(03) COMP VALUE 10.
013000     05 CT-MIN-RESUMES                PIC S9(03) COMP VALUE 2.
013100     05 CT-MAX-RESUMES                PIC S9(03) COMP VALUE 10.
013200     05 CT-SUMA-PESOS-OK              PIC S9(05) COMP VALUE 100.
013300     05 CT-LARGO-VENTANA              PIC S9(03) COMP VALUE 40.
013400     05 CT-LARGO-EVIDENCIA            PIC S9(03) COMP VALUE 80.
013500     05 CT-UMBRAL-DELTA               PIC S9(01)V9(04) COMP
013600                                       VALUE 0.0010.
013700     05 FILLER                        PIC X(06).
013800
013900*****************************************************************
014000*                 CAMPOS DE TRABAJO DE NIVEL 77                 *
014100*****************************************************************
014200 77  WS-NUM-CRIT                      PIC S9(03) COMP VALUE ZERO.
014300 77  WS-NUM-RESU                      PIC S9(03) COMP VALUE ZERO.
014400 77  WS-NUM-SIGN                      PIC S9(04) COMP VALUE ZERO.
014500 77  WS-NUM-RSLT                      PIC S9(03) COMP VALUE ZERO.
014600 77  WS-IDX-CRIT                      PIC S9(03) COMP.
014700 77  WS-IDX-RES                       PIC S9(03) COMP.
014800 77  WS-IDX-SIG                       PIC S9(04) COMP.
014900 77  WS-IDX-KW                        PIC S9(02) COMP.
015000 77  WS-IDX-I                         PIC S9(03) COMP.
015100 77  WS-IDX-J                         PIC S9(03) COMP.
015200 77  WS-IDX-NIVEL                     PIC S9(02) COMP.
015300 77  WS-ORIG-A                        PIC S9(03) COMP.
015400 77  WS-ORIG-B                        PIC S9(03) COMP.
015500 77  WS-SUMA-PESOS                    PIC S9(05) COMP VALUE ZERO.
015600 77  WS-CANT-MATCH                    PIC S9(02) COMP.
015700 77  WS-CRIT-HALLADO                  PIC S9(03) COMP.
015800 77  WS-SIG-HALLADO                   PIC S9(04) COMP.
015900 77  WS-DELTA-HALLADO                 PIC S9(02) COMP.
016000 77  WS-CANT-DELTAS-EMIT              PIC S9(01) COMP VALUE ZERO.
016100 77  WS-KW-RAW-LEN                    PIC S9(02) COMP.
016200 77  WS-NORM-LEN                      PIC S9(04) COMP.
016300 77  WS-TEXTO-NORM-LEN                PIC S9(04) COMP.
016400 77  WS-KW-NORM-LEN                   PIC S9(02) COMP.
016500 77  WS-LARGO-TEXTO-MAY               PIC S9(04) COMP.
016600 77  WS-SS-POS                        PIC S9(04) COMP.
016700 77  WS-SS-HALLADO                    PIC S9(04) COMP.
016800 77  WS-SS2-POS                       PIC S9(04) COMP.
016900 77  WS-SS2-HALLADO                   PIC S9(04) COMP.
017000 77  WS-EVID-INI                      PIC S9(04) COMP.
017100 77  WS-EVID-FIN                      PIC S9(04) COMP.
017200 77  WS-EVID-LEN                      PIC S9(03) COMP.
017300 77  WS-ANIOS-CAND                    PIC 9(03)V99.
017400 77  WS-VALOR-MIN                     PIC 9V99.
017500 77  WS-VALOR-CAND                    PIC 9V99.
017600 77  WS-SCORE-CRIT                    PIC 9V9(04).
017700 77  WS-WEIGHTED-CRIT                 PIC 9V9(04).
017800 77  WS-TOTAL-RESUME                  PIC 9V9(04).
017900 77  WS-PCT-RESUME                    PIC 9(03)V9(01).
018000 77  WS-NORM-SW-ESPACIO               PIC X(01).
018100 77  WS-SIG-BUSCA-ID                  PIC 9(04).
018200
018300*****************************************************************
018400*                    DEFINICION DE COPYBOOKS                    *
018500*****************************************************************
018600 01  WS-RET0-AREA.
018700     COPY RM1CRET0.
018800
018900 01  WS-SIG-BUSCA-TIPO-AREA.
019000     05 WS-SIG-BUSCA-TIPO             PIC X(26).
019100
019200*                    TABLA DE CRITERIOS DEL ROL (EN MEMORIA)
019300 01  WS-TB-CRIT-TABLA.
019400     COPY RM1CCRIT REPLACING ==05  RM1CCRIT.==
019450         BY ==05  WS-TB-CRIT OCCURS 15 TIMES.==.
019600
019700*                    TABLA DE CURRICULUMS DEL LOTE (EN MEMORIA)
019800 01  WS-TB-RESU-TABLA.
019900     COPY RM1CRESU REPLACING ==05  RM1CRESU.==
019950         BY ==05  WS-TB-RESU OCCURS 10 TIMES.==.
020100
020200*                    TABLA DE SEÑALES EXTRAIDAS POR RM1B0010
020300 01  WS-TB-SIGN-TABLA.
020400     COPY RM1CSIGN REPLACING ==05  RM1CSIGN.==
020450         BY ==05  WS-TB-SIGN OCCURS 200 TIMES.==.
020600
020700*                    AREA DE SALIDA DEL DESGLOSE POR CRITERIO
020800 01  WS-BRKD-AREA.
020900     COPY RM1CSCBK.
021000
021100*                    MATRIZ DE SCORE/PONDERADO POR CANDIDATO
021200*                    (FILA) Y CRITERIO (COLUMNA), PARA PODER
021300*                    ARMAR LA COMPARACION SIN RELEER ARCHIVOS.
021400 01  WS-TB-MATRIZ-TABLA.
021500     05 WS-TB-MATRIZ-RESU OCCURS 10 TIMES.
021600        10 WS-TB-MATRIZ-CRIT OCCURS 15 TIMES.
021700           15 MTX-SCORE             PIC 9V9(04).
021800           15 MTX-WEIGHTED          PIC 9V9(04).
021850           15 FILLER                PIC X(01).
021900
022000*                    TABLA DE RESULTADOS (PENDIENTE DE RANKEAR)
022100 01  WS-TB-RSLT-TABLA.
022200     05 WS-TB-RSLT OCCURS 10 TIMES.
022300        10 RSLT-IDX-ORIG            PIC S9(02) COMP.
022400        COPY RM1CRSLT REPLACING
022500             ==05  RM1CRSLT.== BY ==10  FILLER.==.
022600
022700*                    AREA AUXILIAR PARA EL INTERCAMBIO DE FILAS
022800*                    DE WS-TB-RSLT DURANTE EL ORDENAMIENTO.
022900 01  WS-AUX-RSLT.
023000     05 WS-AUX-IDX-ORIG               PIC S9(02) COMP.
023100     05 WS-AUX-RESUME-ID              PIC 9(04).
023200     05 WS-AUX-RANK                   PIC 9(02).
023300     05 WS-AUX-TOTAL-SCORE            PIC 9V9(04).
023400     05 WS-AUX-TOTAL-PCT              PIC 9(03)V9(01).
023500     05 WS-AUX-EXPLANATION            PIC X(60).
023550     05 FILLER                        PIC X(05).
023600
023700*                    TABLA DE DELTAS PARA LA EXPLICACION A/B
023800 01  WS-TB-DELTA-TABLA.
023900     05 WS-TB-DELTA OCCURS 15 TIMES.
024000        10 DLT-CRIT-IDX             PIC S9(02) COMP.
024100        10 DLT-VALOR                PIC S9(01)V9(04) COMP.
024200        10 DLT-ABS                  PIC S9(01)V9(04) COMP.
024300        10 DLT-USADO                PIC X(01).
024350        10 FILLER                   PIC X(01).
024400
024500*****************************************************************
024600*      TABLA DE VALOR NUMERICO POR NIVEL EDUCATIVO.              *
024700*****************************************************************
024800 01  WS-TB-NIVEL-DATA.
024900     05 FILLER PIC X(12) VALUE 'UNKNOWN  000'.
025000     05 FILLER PIC X(12) VALUE 'HS       025'.
025100     05 FILLER PIC X(12) VALUE 'ASSOCIATE045'.
025200     05 FILLER PIC X(12) VALUE 'BACHELOR 065'.
025300     05 FILLER PIC X(12) VALUE 'MASTER   085'.
025400     05 FILLER PIC X(12) VALUE 'PHD      100'.
025500 01  WS-TB-NIVEL REDEFINES WS-TB-NIVEL-DATA.
025600     05 WS-NIVEL-ENTRY OCCURS 6 TIMES.
025700        10 WS-NIVEL-NOMBRE           PIC X(09).
025800        10 WS-NIVEL-VALOR            PIC 9V99.
025900
026000*****************************************************************
026100*      AREAS DE TRABAJO PARA NORMALIZACION DE TEXTO (BUSCA DE    *
026200*      PALABRAS CLAVE) Y COPIA EN MAYUSCULAS (EVIDENCIA).        *
026300*****************************************************************
026400 01  WS-NORM-TEMP.
026500     05 WS-NORM-TEMP-TXT              PIC X(2000).
026600 01  WS-NORM-TEMP-TAB REDEFINES WS-NORM-TEMP.
026700     05 WS-NORM-TEMP-CAR OCCURS 2000 TIMES
026800                                       PIC X(01).
026900
027000 01  WS-NORM-OUT-AREA.
027100     05 WS-NORM-OUT                   PIC X(2000).
027200 01  WS-NORM-OUT-TAB REDEFINES WS-NORM-OUT-AREA.
027300     05 WS-NORM-OUT-CAR OCCURS 2000 TIMES
027400                                       PIC X(01).
027500
027600 01  WS-TEXTO-NORM-AREA.
027700     05 WS-TEXTO-NORM                 PIC X(2000).
027800
027900 01  WS-KW-NORM-AREA.
028000     05 WS-KW-NORM                    PIC X(20).
028100
028200 01  WS-TEXTO-MAY-AREA.
028300     05 WS-TEXTO-MAY                  PIC X(2000).
028400
028500 01  WS-KW-MAY-AREA.
028600     05 WS-KW-MAY                     PIC X(20).
028700
028800 01  WS-EVID-SNIPPET-AREA.
028900     05 WS-EVID-SNIPPET               PIC X(80).
029000
029100 01  WS-EVID-LINEA-AREA.
029200     05 WS-EVID-LINEA                 PIC X(160).
029300
029400*****************************************************************
029500*      LINEA DE IMPRESION DEL REPORTE RANKEADO.                  *
029600*****************************************************************
029700 01  WS-LINEA-REPORTE                 PIC X(132) VALUE SPACES.
029800
029900 01  WS-EDIT-AREAS.
030000     05 WS-ED-RANK                    PIC Z9.
030100     05 WS-ED-ID                      PIC ZZZ9.
030200     05 WS-ED-PCT                     PIC ZZ9.9.
030300     05 WS-ED-SCORE                   PIC 9.9999.
030400     05 WS-ED-2DEC-A                  PIC 9.99.
030500     05 WS-ED-2DEC-B                  PIC 9.99.
030600     05 WS-ED-2DEC-DELTA              PIC 9.99.
030700     05 WS-ED-PESO                    PIC ZZ9.
030800     05 WS-ED-CANT                    PIC Z9.
030900     05 WS-ED-DELTA-SIGNO             PIC X(01).
030950     05 FILLER                        PIC X(02).
031000
031100 01  WS-EXPLICACION-AREA.
031200     05 WS-EXPLICACION                PIC X(250) VALUE SPACES.
031300
031400*****************************************************************
031500*                                                               *
031600*              P R O C E D U R E   D I V I S I O N              *
031700*                                                               *
031800*****************************************************************
031900 PROCEDURE DIVISION.
032000*****************************************************************
032100*                            MAIN LINE                          *
032200*****************************************************************
032300
032400 0000-MAINLINE.                                                   R-5102  
032500
032600     PERFORM 1000-INICIO
032700        THRU 1000-INICIO-EXIT
032800
032900     IF CRITERIOS-88-OK AND RESUMES-88-OK
033000        SET RET0-88-RUNNING           TO TRUE
033100
033200        PERFORM 2000-PROCESO
033300           THRU 2000-PROCESO-EXIT
033400           VARYING WS-IDX-RES FROM 1 BY 1
033500           UNTIL WS-IDX-RES > WS-NUM-RESU
033600
033700        PERFORM 3000-CLASIFICA
033800           THRU 3000-CLASIFICA-EXIT
033900
034000        PERFORM 4000-EMITE-REPORTE
034100           THRU 4000-EMITE-REPORTE-EXIT
034200
034300        SET RET0-88-COMPLETED         TO TRUE
034400     ELSE
034500        SET RET0-88-FAILED            TO TRUE
034600        PERFORM 4900-EMITE-REPORTE-ERROR
034700           THRU 4900-EMITE-REPORTE-ERROR-EXIT
034800     END-IF
034900
035000     PERFORM 9900-FIN
035100        THRU 9900-FIN-EXIT.
035200
035300*****************************************************************
035400*                           1000-INICIO                         *
035500*****************************************************************
035600 1000-INICIO.                                                     R-5102  
035700
035800     INITIALIZE WS-RET0-AREA
035900     MOVE 'RM1B0020'                  TO RET0-PROGRAMA
036000
036100     OPEN INPUT  CRITFILE
036200     OPEN INPUT  RESUFILE
036300     OPEN INPUT  SIGNFILE
036400     OPEN OUTPUT BREKFILE
036500     OPEN OUTPUT RSLTFILE
036600
036700     PERFORM 1100-CARGA-CRITERIOS
036800        THRU 1100-CARGA-CRITERIOS-EXIT
036900
037000     PERFORM 1200-VALIDA-CRITERIOS
037100        THRU 1200-VALIDA-CRITERIOS-EXIT
037200
037300     PERFORM 1300-CARGA-RESUMES
037400        THRU 1300-CARGA-RESUMES-EXIT
037500
037600     PERFORM 1400-CARGA-SIGNALS
037700        THRU 1400-CARGA-SIGNALS-EXIT
037800     .
037900 1000-INICIO-EXIT.
038000     EXIT.
038100*****************************************************************
038200*                     1100-CARGA-CRITERIOS                      *
038300*****************************************************************
038400 1100-CARGA-CRITERIOS.                                            R-5102  
038500
038600     PERFORM 1110-LEE-UN-CRITERIO
038700        THRU 1110-LEE-UN-CRITERIO-EXIT
038800        UNTIL SI-FIN-CRIT
038900     .
039000 1100-CARGA-CRITERIOS-EXIT.
039100     EXIT.
039200
039300 1110-LEE-UN-CRITERIO.                                            R-5102  
039400
039500     READ CRITFILE INTO WS-TB-CRIT (WS-NUM-CRIT + 1)
039600          AT END
039700          SET SI-FIN-CRIT              TO TRUE
039800     END-READ
039900
040000     IF NOT SI-FIN-CRIT
040100        ADD 1                          TO WS-NUM-CRIT
040200     END-IF
040300     .
040400 1110-LEE-UN-CRITERIO-EXIT.
040500     EXIT.
040600
040700*****************************************************************
040800*      1200  VALIDACION ESTRUCTURAL DE CRITERIOS DEL ROL         *
040900*****************************************************************
041000 1200-VALIDA-CRITERIOS.                                           R-5102  
041100
041200     MOVE ZERO                        TO WS-SUMA-PESOS
041300     MOVE 'S'                         TO SW-CRITERIOS-OK
041400
041500     IF WS-NUM-CRIT > CT-MAX-CRITERIOS OR WS-NUM-CRIT = ZERO
041600        MOVE 'N'                       TO SW-CRITERIOS-OK
041700        MOVE 'MAX15  '                 TO RET0-COD-ERROR
041800        MOVE 'Role has more than 15 criteria or none'
041900                                        TO RET0-DIAGNOSTICO
042000     ELSE
042100        PERFORM 1210-VALIDA-UN-CRITERIO
042200           THRU 1210-VALIDA-UN-CRITERIO-EXIT
042300           VARYING WS-IDX-CRIT FROM 1 BY 1
042400           UNTIL WS-IDX-CRIT > WS-NUM-CRIT
042500
042600        IF WS-SUMA-PESOS NOT = CT-SUMA-PESOS-OK
042700           MOVE 'N'                    TO SW-CRITERIOS-OK
042800           MOVE 'PESOS  '              TO RET0-COD-ERROR
042900           MOVE WS-SUMA-PESOS          TO RET0-VAR1-ERROR
043000           MOVE 'Criteria weights do not sum to 100'
043100                                        TO RET0-DIAGNOSTICO
043200        END-IF
043300     END-IF
043400     .
043500 1200-VALIDA-CRITERIOS-EXIT.
043600     EXIT.
043700
043800 1210-VALIDA-UN-CRITERIO.                                         R-5102  
043900
044000     MOVE 'S'                         TO SW-CRIT-VALIDO
044100     ADD CRIT-WEIGHT (WS-IDX-CRIT)    TO WS-SUMA-PESOS
044200
044300     EVALUATE TRUE
044400        WHEN CRIT-88-KEYWORD-SKILL (WS-IDX-CRIT)
044500        WHEN CRIT-88-CUSTOM-KEYWORDS (WS-IDX-CRIT)
044600           IF CRIT-KW-COUNT (WS-IDX-CRIT) < 1 OR
044700              CRIT-KW-COUNT (WS-IDX-CRIT) > CT-MAX-KEYWORDS
044800              MOVE 'N'                 TO SW-CRIT-VALIDO
044900           END-IF
045000           IF NOT CRIT-88-MODO-ANY (WS-IDX-CRIT) AND
045100              NOT CRIT-88-MODO-ALL (WS-IDX-CRIT) AND
045200              CRIT-MATCH-MODE (WS-IDX-CRIT) NOT = SPACES
045300              MOVE 'N'                 TO SW-CRIT-VALIDO
045400           END-IF
045500        WHEN CRIT-88-EXPERIENCE-YEARS (WS-IDX-CRIT)
045600           IF CRIT-REQ-YEARS (WS-IDX-CRIT) > 50.0
045700              MOVE 'N'                 TO SW-CRIT-VALIDO
045800           END-IF
045900        WHEN CRIT-88-EDUCATION-LEVEL (WS-IDX-CRIT)
046000           IF NOT CRIT-88-NIVEL-HS        (WS-IDX-CRIT) AND
046100              NOT CRIT-88-NIVEL-ASSOCIATE (WS-IDX-CRIT) AND
046200              NOT CRIT-88-NIVEL-BACHELOR  (WS-IDX-CRIT) AND
046300              NOT CRIT-88-NIVEL-MASTER    (WS-IDX-CRIT) AND
046400              NOT CRIT-88-NIVEL-PHD       (WS-IDX-CRIT)
046500              MOVE 'N'                 TO SW-CRIT-VALIDO
046600           END-IF
046700        WHEN OTHER
046800           MOVE 'N'                    TO SW-CRIT-VALIDO
046900     END-EVALUATE
047000
047100     IF NOT CRIT-88-VALIDO
047200        MOVE 'N'                       TO SW-CRITERIOS-OK
047300        MOVE 'TIPO   '                  TO RET0-COD-ERROR
047400        MOVE CRIT-NAME (WS-IDX-CRIT)    TO RET0-VAR1-ERROR
047500        MOVE 'Criterion failed type-specific validation'
047600                                         TO RET0-DIAGNOSTICO
047700     END-IF
047800     .
047900 1210-VALIDA-UN-CRITERIO-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300*                     1300-CARGA-RESUMES                        *
048400*****************************************************************
048500 1300-CARGA-RESUMES.                                              R-5102  
048600
048700     PERFORM 1310-LEE-UN-RESUME
048800        THRU 1310-LEE-UN-RESUME-EXIT
048900        UNTIL SI-FIN-RESU
049000
049100     MOVE 'S'                         TO SW-RESUMES-OK
049200     IF WS-NUM-RESU < CT-MIN-RESUMES OR
049300        WS-NUM-RESU > CT-MAX-RESUMES
049400        MOVE 'N'                       TO SW-RESUMES-OK
049500        MOVE 'CANT   '                  TO RET0-COD-ERROR
049600        MOVE WS-NUM-RESU                TO RET0-VAR2-ERROR
049700        MOVE 'Evaluation must contain 2 to 10 resumes'
049800                                         TO RET0-DIAGNOSTICO
049900     END-IF
050000     .
050100 1300-CARGA-RESUMES-EXIT.
050200     EXIT.
050300
050400 1310-LEE-UN-RESUME.                                              R-5102  
050500
050600     READ RESUFILE INTO WS-TB-RESU (WS-NUM-RESU + 1)
050700          AT END
050800          SET SI-FIN-RESU               TO TRUE
050900     END-READ
051000
051100     IF NOT SI-FIN-RESU
051200        ADD 1                          TO WS-NUM-RESU
051300     END-IF
051400     .
051500 1310-LEE-UN-RESUME-EXIT.
051600     EXIT.
051700
051800*****************************************************************
051900*                     1400-CARGA-SIGNALS                        *
052000*****************************************************************
052100 1400-CARGA-SIGNALS.                                              R-5102  
052200
052300     PERFORM 1410-LEE-UNA-SIGNAL
052400        THRU 1410-LEE-UNA-SIGNAL-EXIT
052500        UNTIL SI-FIN-SIGN
052600     .
052700 1400-CARGA-SIGNALS-EXIT.
052800     EXIT.
052900
053000 1410-LEE-UNA-SIGNAL.                                             R-5102  
053100
053200     READ SIGNFILE INTO WS-TB-SIGN (WS-NUM-SIGN + 1)
053300          AT END
053400          SET SI-FIN-SIGN               TO TRUE
053500     END-READ
053600
053700     IF NOT SI-FIN-SIGN
053800        ADD 1                          TO WS-NUM-SIGN
053900     END-IF
054000     .
054100 1410-LEE-UNA-SIGNAL-EXIT.
054200     EXIT.
054300
054400*****************************************************************
054500*      2000  PUNTUACION DE UN CANDIDATO CONTRA TODOS LOS         *
054600*      CRITERIOS DEL ROL (WS-IDX-RES YA POSICIONADO POR EL       *
054700*      PERFORM VARYING DEL MAINLINE).                            *
054800*****************************************************************
054900 2000-PROCESO.                                                    R-5102  
055000
055100     MOVE ZERO                        TO WS-TOTAL-RESUME
055200
055300     MOVE SPACES                      TO WS-NORM-TEMP
055400     MOVE RES-TEXT (WS-IDX-RES)       TO WS-NORM-TEMP-TXT
055500     PERFORM 9100-NORMALIZA-TEXTO
055600        THRU 9100-NORMALIZA-TEXTO-EXIT
055700     MOVE WS-NORM-OUT                 TO WS-TEXTO-NORM
055800     MOVE WS-NORM-LEN                 TO WS-TEXTO-NORM-LEN
055900
056000     MOVE RES-TEXT (WS-IDX-RES)       TO WS-TEXTO-MAY
056100     MOVE RES-TEXT-LEN (WS-IDX-RES)   TO WS-LARGO-TEXTO-MAY
056200     IF WS-LARGO-TEXTO-MAY > 2000 OR WS-LARGO-TEXTO-MAY < 1
056300        MOVE 2000                     TO WS-LARGO-TEXTO-MAY
056400     END-IF
056500     INSPECT WS-TEXTO-MAY
056600        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
056700                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056800
056900     PERFORM 2100-PUNTUA-CRITERIO
057000        THRU 2100-PUNTUA-CRITERIO-EXIT
057100        VARYING WS-IDX-CRIT FROM 1 BY 1
057200        UNTIL WS-IDX-CRIT > WS-NUM-CRIT
057300
057400     PERFORM 2200-ACUMULA-TOTAL
057500        THRU 2200-ACUMULA-TOTAL-EXIT
057600     .
057700 2000-PROCESO-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100*                   2100-PUNTUA-CRITERIO                        *
058200*****************************************************************
058300 2100-PUNTUA-CRITERIO.                                            R-5102  
058400
058500     MOVE ZERO                        TO WS-SCORE-CRIT
058600     MOVE SPACES                      TO WS-EVID-SNIPPET
058700
058800     EVALUATE TRUE
058900        WHEN CRIT-88-KEYWORD-SKILL (WS-IDX-CRIT)
059000        WHEN CRIT-88-CUSTOM-KEYWORDS (WS-IDX-CRIT)
059100           PERFORM 2110-PUNTUA-KEYWORD
059200              THRU 2110-PUNTUA-KEYWORD-EXIT
059300        WHEN CRIT-88-EXPERIENCE-YEARS (WS-IDX-CRIT)
059400           PERFORM 2120-PUNTUA-EXPERIENCIA
059500              THRU 2120-PUNTUA-EXPERIENCIA-EXIT
059600        WHEN CRIT-88-EDUCATION-LEVEL (WS-IDX-CRIT)
059700           PERFORM 2130-PUNTUA-EDUCACION
059800              THRU 2130-PUNTUA-EDUCACION-EXIT
059900     END-EVALUATE
060000
060100     COMPUTE WS-WEIGHTED-CRIT ROUNDED =
060200           WS-SCORE-CRIT * CRIT-WEIGHT (WS-IDX-CRIT) / 100
060300
060400     MOVE WS-SCORE-CRIT      TO MTX-SCORE    (WS-IDX-RES,
060500                                               WS-IDX-CRIT)
060600     MOVE WS-WEIGHTED-CRIT   TO MTX-WEIGHTED (WS-IDX-RES,
060700                                               WS-IDX-CRIT)
060800     ADD WS-WEIGHTED-CRIT              TO WS-TOTAL-RESUME
060900
061000     PERFORM 2300-ESCRIBE-BREAKDOWN
061100        THRU 2300-ESCRIBE-BREAKDOWN-EXIT
061200     .
061300 2100-PUNTUA-CRITERIO-EXIT.
061400     EXIT.
061500
061600*****************************************************************
061700*      2110  KEYWORD_SKILL / CUSTOM_KEYWORDS - MISMA FORMULA.    *
061800*****************************************************************
061900 2110-PUNTUA-KEYWORD.                                             R-5102  
062000
062100     MOVE ZERO                        TO WS-CANT-MATCH
062200     MOVE ZERO                        TO WS-CRIT-HALLADO
062300
062400     PERFORM 2111-PRUEBA-UNA-KEYWORD
062500        THRU 2111-PRUEBA-UNA-KEYWORD-EXIT
062600        VARYING WS-IDX-KW FROM 1 BY 1
062700        UNTIL WS-IDX-KW > CRIT-KW-COUNT (WS-IDX-CRIT)
062800           OR WS-IDX-KW > CT-MAX-KEYWORDS
062900
063000     IF CRIT-KW-COUNT (WS-IDX-CRIT) > ZERO
063100        COMPUTE WS-SCORE-CRIT ROUNDED =
063200              WS-CANT-MATCH / CRIT-KW-COUNT (WS-IDX-CRIT)
063300     END-IF
063400
063500     IF WS-SCORE-CRIT > 1.0000
063600        MOVE 1.0000                   TO WS-SCORE-CRIT
063700     END-IF
063800     .
063900 2110-PUNTUA-KEYWORD-EXIT.
064000     EXIT.
064100
064200 2111-PRUEBA-UNA-KEYWORD.                                         R-5102  
064300
064400     IF CRIT-KEYWORD (WS-IDX-CRIT, WS-IDX-KW) NOT = SPACES
064500        MOVE SPACES                    TO WS-NORM-TEMP
064600        MOVE CRIT-KEYWORD (WS-IDX-CRIT, WS-IDX-KW)
064700                                        TO WS-NORM-TEMP-TXT
064800        PERFORM 9100-NORMALIZA-TEXTO
064900           THRU 9100-NORMALIZA-TEXTO-EXIT
065000        MOVE WS-NORM-OUT                TO WS-KW-NORM
065100        MOVE WS-NORM-LEN                TO WS-KW-NORM-LEN
065200
065300        IF WS-KW-NORM-LEN > ZERO
065400           PERFORM 9210-BUSCA-KEYWORD
065500              THRU 9210-BUSCA-KEYWORD-EXIT
065600
065700           IF WS-SS-HALLADO > ZERO
065800              ADD 1                     TO WS-CANT-MATCH
065900              IF WS-CRIT-HALLADO = ZERO
066000                 MOVE WS-IDX-KW          TO WS-CRIT-HALLADO
066100                 PERFORM 2112-ARMA-EVIDENCIA-KW
066200                    THRU 2112-ARMA-EVIDENCIA-KW-EXIT
066300              END-IF
066400           END-IF
066500        END-IF
066600     END-IF
066700     .
066800 2111-PRUEBA-UNA-KEYWORD-EXIT.
066900     EXIT.
067000
067100*                    UBICA LA MISMA KEYWORD (SIN NORMALIZAR, EN
067200*                    MAYUSCULAS) SOBRE EL TEXTO ORIGINAL PARA
067300*                    PODER RECORTAR UN CONTEXTO LEGIBLE.
067400 2112-ARMA-EVIDENCIA-KW.                                          R-5102  
067500
067600     PERFORM 9220-LARGO-KEYWORD
067700        THRU 9220-LARGO-KEYWORD-EXIT
067800
067900     MOVE SPACES                      TO WS-KW-MAY
068000     MOVE CRIT-KEYWORD (WS-IDX-CRIT, WS-IDX-KW) TO WS-KW-MAY
068100     INSPECT WS-KW-MAY
068200        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
068300                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
068400
068500     PERFORM 9230-BUSCA-KW-MAYUS
068600        THRU 9230-BUSCA-KW-MAYUS-EXIT
068700
068800     MOVE SPACES                      TO WS-EVID-SNIPPET
068900     IF WS-SS2-HALLADO > ZERO
069000        PERFORM 9300-EXTRAE-EVIDENCIA
069100           THRU 9300-EXTRAE-EVIDENCIA-EXIT
069200
069300        MOVE SPACES                    TO WS-EVID-LINEA
069400        STRING 'Matched keyword ''' DELIMITED BY SIZE
069500               CRIT-KEYWORD (WS-IDX-CRIT, WS-IDX-KW)
069600                                       DELIMITED BY '  '
069700               ''': '                 DELIMITED BY SIZE
069800               WS-EVID-SNIPPET (1 : WS-EVID-LEN)
069900                                       DELIMITED BY SIZE
070000          INTO WS-EVID-LINEA
070100        END-STRING
070200        MOVE WS-EVID-LINEA             TO WS-EVID-SNIPPET
070300     END-IF
070400     .
070500 2112-ARMA-EVIDENCIA-KW-EXIT.
070600     EXIT.
070700
070800*****************************************************************
070900*                2120  EXPERIENCE_YEARS                         *
071000*****************************************************************
071100 2120-PUNTUA-EXPERIENCIA.                                         R-5140  
071200
071300     IF CRIT-REQ-YEARS (WS-IDX-CRIT) = ZERO
071400        MOVE 1.0000                   TO WS-SCORE-CRIT
071500     ELSE
071600        MOVE ZERO                     TO WS-ANIOS-CAND
071700        MOVE RES-ID (WS-IDX-RES)      TO WS-SIG-BUSCA-ID
071800        MOVE 'EXPERIENCE_YEARS_ESTIMATE' TO WS-SIG-BUSCA-TIPO
071900        PERFORM 9200-BUSCA-SIGNAL
072000           THRU 9200-BUSCA-SIGNAL-EXIT
072100
072200        IF WS-SIG-HALLADO > ZERO
072300           MOVE SIG-ANIOS-NUM (WS-SIG-HALLADO) TO WS-ANIOS-CAND
072400        END-IF
072500
072600        COMPUTE WS-SCORE-CRIT ROUNDED =
072700              WS-ANIOS-CAND / CRIT-REQ-YEARS (WS-IDX-CRIT)
072800
072900        IF WS-SCORE-CRIT > 1.0000
073000           MOVE 1.0000                 TO WS-SCORE-CRIT
073100        END-IF
073200     END-IF
073300
073400     MOVE RES-ID (WS-IDX-RES)         TO WS-SIG-BUSCA-ID
073500     MOVE 'DATE_RANGE               '  TO WS-SIG-BUSCA-TIPO
073600     PERFORM 9200-BUSCA-SIGNAL
073700        THRU 9200-BUSCA-SIGNAL-EXIT
073800
073900     IF WS-SIG-HALLADO > ZERO
074000        MOVE SIG-EVIDENCE (WS-SIG-HALLADO) TO WS-EVID-SNIPPET
074100     ELSE
074200        MOVE 'No date ranges detected in resume'
074300                                        TO WS-EVID-SNIPPET
074400     END-IF
074500     .
074600 2120-PUNTUA-EXPERIENCIA-EXIT.
074700     EXIT.
074800
074900*****************************************************************
075000*                2130  EDUCATION_LEVEL                          *
075100*****************************************************************
075200 2130-PUNTUA-EDUCACION.                                           R-5140  
075300
075400     MOVE ZERO                        TO WS-VALOR-MIN
075500     MOVE ZERO                        TO WS-VALOR-CAND
075600
075700     PERFORM 2131-BUSCA-VALOR-NIVEL
075800        THRU 2131-BUSCA-VALOR-NIVEL-EXIT
075900        VARYING WS-IDX-NIVEL FROM 1 BY 1
076000        UNTIL WS-IDX-NIVEL > 6
076100
076200     MOVE RES-ID (WS-IDX-RES)         TO WS-SIG-BUSCA-ID
076300     MOVE 'EDUCATION_LEVEL_ESTIMATE '  TO WS-SIG-BUSCA-TIPO
076400     PERFORM 9200-BUSCA-SIGNAL
076500        THRU 9200-BUSCA-SIGNAL-EXIT
076600
076700     IF WS-SIG-HALLADO > ZERO
076800        PERFORM 2132-BUSCA-VALOR-CANDIDATO
076900           THRU 2132-BUSCA-VALOR-CANDIDATO-EXIT
077000           VARYING WS-IDX-NIVEL FROM 1 BY 1
077100           UNTIL WS-IDX-NIVEL > 6
077200        MOVE SIG-EVIDENCE (WS-SIG-HALLADO) TO WS-EVID-SNIPPET
077300     ELSE
077400        MOVE 'No education token detected' TO WS-EVID-SNIPPET
077500     END-IF
077600
077700     IF WS-VALOR-MIN = ZERO
077800        MOVE 1.0000                   TO WS-SCORE-CRIT
077900     ELSE
078000        IF WS-VALOR-CAND >= WS-VALOR-MIN
078100           MOVE 1.0000                 TO WS-SCORE-CRIT
078200        ELSE
078300           COMPUTE WS-SCORE-CRIT ROUNDED =
078400                 WS-VALOR-CAND / WS-VALOR-MIN
078500        END-IF
078600     END-IF
078700     .
078800 2130-PUNTUA-EDUCACION-EXIT.
078900     EXIT.
079000
079100 2131-BUSCA-VALOR-NIVEL.                                          R-5140  
079200     IF WS-NIVEL-NOMBRE (WS-IDX-NIVEL) = CRIT-MIN-LEVEL
079300                                          (WS-IDX-CRIT)
079400        MOVE WS-NIVEL-VALOR (WS-IDX-NIVEL) TO WS-VALOR-MIN
079500     END-IF
079600     .
079700 2131-BUSCA-VALOR-NIVEL-EXIT.
079800     EXIT.
079900
080000 2132-BUSCA-VALOR-CANDIDATO.                                      R-5140  
080100     IF WS-NIVEL-NOMBRE (WS-IDX-NIVEL) =
080200        SIG-VALUE (WS-SIG-HALLADO) (1 : 9)
080300        MOVE WS-NIVEL-VALOR (WS-IDX-NIVEL) TO WS-VALOR-CAND
080400     END-IF
080500     .
080600 2132-BUSCA-VALOR-CANDIDATO-EXIT.
080700     EXIT.
080800
080900*****************************************************************
081000*                   2200-ACUMULA-TOTAL                          *
081100*****************************************************************
081200 2200-ACUMULA-TOTAL.                                              R-5140  
081300
081400     IF WS-TOTAL-RESUME > 1.0000
081500        MOVE 1.0000                   TO WS-TOTAL-RESUME
081600     END-IF
081700
081800     COMPUTE WS-PCT-RESUME ROUNDED = WS-TOTAL-RESUME * 100
081900
082000     ADD 1                            TO WS-NUM-RSLT
082100     MOVE WS-IDX-RES                  TO RSLT-IDX-ORIG
082200                                          (WS-NUM-RSLT)
082300     MOVE RES-ID (WS-IDX-RES)         TO RSLT-RESUME-ID
082400                                          (WS-NUM-RSLT)
082500     MOVE ZERO                        TO RSLT-RANK
082600                                          (WS-NUM-RSLT)
082700     MOVE WS-TOTAL-RESUME             TO RSLT-TOTAL-SCORE
082800                                          (WS-NUM-RSLT)
082900     MOVE WS-PCT-RESUME               TO RSLT-TOTAL-PCT
083000                                          (WS-NUM-RSLT)
083100
083200     MOVE WS-PCT-RESUME               TO WS-ED-PCT
083300     MOVE WS-NUM-CRIT                 TO WS-ED-CANT
083400     MOVE SPACES                      TO WS-EVID-LINEA
083500     STRING 'Scored ' DELIMITED BY SIZE
083600            WS-ED-PCT                 DELIMITED BY SIZE
083700            '% based on ' DELIMITED BY SIZE
083800            WS-ED-CANT                DELIMITED BY SIZE
083900            ' criteria' DELIMITED BY SIZE
084000       INTO WS-EVID-LINEA
084100     END-STRING
084200     MOVE WS-EVID-LINEA          TO RSLT-EXPLANATION
084300                                    (WS-NUM-RSLT)
084400
084500     MOVE ZERO                        TO SB-CRIT-ID
084600     MOVE 'TOTAL'                     TO SB-CRIT-NAME
084700     MOVE 100                         TO SB-WEIGHT
084800     MOVE WS-TOTAL-RESUME             TO SB-SCORE
084900     MOVE WS-TOTAL-RESUME             TO SB-WEIGHTED
085000     MOVE SPACES                      TO SB-EVIDENCE
085100     MOVE RES-ID (WS-IDX-RES)         TO SB-RESUME-ID
085200     WRITE REG-BREKFILE FROM WS-BRKD-AREA
085300     .
085400 2200-ACUMULA-TOTAL-EXIT.
085500     EXIT.
085600
085700*****************************************************************
085800*                  2300-ESCRIBE-BREAKDOWN                       *
085900*****************************************************************
086000 2300-ESCRIBE-BREAKDOWN.                                          R-5171  
086100
086200     MOVE RES-ID (WS-IDX-RES)         TO SB-RESUME-ID
086300     MOVE CRIT-ID (WS-IDX-CRIT)       TO SB-CRIT-ID
086400     MOVE CRIT-NAME (WS-IDX-CRIT)     TO SB-CRIT-NAME
086500     MOVE CRIT-WEIGHT (WS-IDX-CRIT)   TO SB-WEIGHT
086600     MOVE WS-SCORE-CRIT               TO SB-SCORE
086700     MOVE WS-WEIGHTED-CRIT            TO SB-WEIGHTED
086800     MOVE WS-EVID-SNIPPET             TO SB-EVIDENCE
086900
087000     WRITE REG-BREKFILE FROM WS-BRKD-AREA
087100     .
087200 2300-ESCRIBE-BREAKDOWN-EXIT.
087300     EXIT.
087400
087500*****************************************************************
087600*                      3000-CLASIFICA                           *
087700*****************************************************************
087800 3000-CLASIFICA.                                                  R-5140  
087900
088000     PERFORM 3100-ORDENA-RESULTADOS
088100        THRU 3100-ORDENA-RESULTADOS-EXIT
088200
088300     PERFORM 3120-ASIGNA-RANK
088400        THRU 3120-ASIGNA-RANK-EXIT
088500        VARYING WS-IDX-I FROM 1 BY 1
088600        UNTIL WS-IDX-I > WS-NUM-RSLT
088700     .
088800 3000-CLASIFICA-EXIT.
088900     EXIT.
089000
089100*                    ORDENAMIENTO POR INTERCAMBIO, ESTABLE
089200*                    (SOLO INTERCAMBIA CUANDO EL SIGUIENTE ES
089300*                    ESTRICTAMENTE MAYOR QUE EL ACTUAL).
089400 3100-ORDENA-RESULTADOS.                                          R-5140  
089500
089600     IF WS-NUM-RSLT > 1
089700        PERFORM 3110-PASADA-ORDEN
089800           THRU 3110-PASADA-ORDEN-EXIT
089900           VARYING WS-IDX-I FROM 1 BY 1
090000           UNTIL WS-IDX-I >= WS-NUM-RSLT
090100     END-IF
090200     .
090300 3100-ORDENA-RESULTADOS-EXIT.
090400     EXIT.
090500
090600 3110-PASADA-ORDEN.                                               R-5140  
090700
090800     PERFORM 3111-COMPARA-INTERCAMBIA
090900        THRU 3111-COMPARA-INTERCAMBIA-EXIT
091000        VARYING WS-IDX-J FROM 1 BY 1
091100        UNTIL WS-IDX-J > (WS-NUM-RSLT - WS-IDX-I)
091200     .
091300 3110-PASADA-ORDEN-EXIT.
091400     EXIT.
091500
091600 3111-COMPARA-INTERCAMBIA.                                        R-5140  
091700
091800     IF RSLT-TOTAL-SCORE (WS-IDX-J + 1) >
091900        RSLT-TOTAL-SCORE (WS-IDX-J)
092000
092100        MOVE RSLT-IDX-ORIG    (WS-IDX-J)  TO WS-AUX-IDX-ORIG
092200        MOVE RSLT-RESUME-ID   (WS-IDX-J)  TO WS-AUX-RESUME-ID
092300        MOVE RSLT-RANK        (WS-IDX-J)  TO WS-AUX-RANK
092400        MOVE RSLT-TOTAL-SCORE (WS-IDX-J)  TO WS-AUX-TOTAL-SCORE
092500        MOVE RSLT-TOTAL-PCT   (WS-IDX-J)  TO WS-AUX-TOTAL-PCT
092600        MOVE RSLT-EXPLANATION (WS-IDX-J)  TO WS-AUX-EXPLANATION
092700
092800        MOVE RSLT-IDX-ORIG    (WS-IDX-J + 1)
092900                                        TO RSLT-IDX-ORIG
093000                                           (WS-IDX-J)
093100        MOVE RSLT-RESUME-ID   (WS-IDX-J + 1)
093200                                        TO RSLT-RESUME-ID
093300                                           (WS-IDX-J)
093400        MOVE RSLT-RANK        (WS-IDX-J + 1)
093500                                        TO RSLT-RANK
093600                                           (WS-IDX-J)
093700        MOVE RSLT-TOTAL-SCORE (WS-IDX-J + 1)
093800                                        TO RSLT-TOTAL-SCORE
093900                                           (WS-IDX-J)
094000        MOVE RSLT-TOTAL-PCT   (WS-IDX-J + 1)
094100                                        TO RSLT-TOTAL-PCT
094200                                           (WS-IDX-J)
094300        MOVE RSLT-EXPLANATION (WS-IDX-J + 1)
094400                                        TO RSLT-EXPLANATION
094500                                           (WS-IDX-J)
094600
094700        MOVE WS-AUX-IDX-ORIG              TO RSLT-IDX-ORIG
094800                                              (WS-IDX-J + 1)
094900        MOVE WS-AUX-RESUME-ID             TO RSLT-RESUME-ID
095000                                              (WS-IDX-J + 1)
095100        MOVE WS-AUX-RANK                  TO RSLT-RANK
095200                                              (WS-IDX-J + 1)
095300        MOVE WS-AUX-TOTAL-SCORE           TO RSLT-TOTAL-SCORE
095400                                              (WS-IDX-J + 1)
095500        MOVE WS-AUX-TOTAL-PCT             TO RSLT-TOTAL-PCT
095600                                              (WS-IDX-J + 1)
095700        MOVE WS-AUX-EXPLANATION           TO RSLT-EXPLANATION
095800                                              (WS-IDX-J + 1)
095900     END-IF
096000     .
096100 3111-COMPARA-INTERCAMBIA-EXIT.
096200     EXIT.
096300
096400 3120-ASIGNA-RANK.                                                R-5140  
096500     MOVE WS-IDX-I                    TO RSLT-RANK (WS-IDX-I).
096600 3120-ASIGNA-RANK-EXIT.
096700     EXIT.
096800
096900*****************************************************************
097000*      3200  EXPLICACION DE COMPARACION RANK 1 VS RANK 2         *
097100*****************************************************************
097200 3200-EXPLICA-COMPARACION.                                        R-5140  
097300
097400     MOVE SPACES                      TO WS-EXPLICACION
097500     MOVE RSLT-IDX-ORIG (1)           TO WS-ORIG-A
097600     MOVE RSLT-IDX-ORIG (2)           TO WS-ORIG-B
097700
097800     IF RSLT-TOTAL-SCORE (1) = RSLT-TOTAL-SCORE (2)
097900        MOVE 'Both resumes scored equally. ' TO WS-EXPLICACION
098000     ELSE
098100        IF RSLT-TOTAL-SCORE (1) > RSLT-TOTAL-SCORE (2)
098200           MOVE 'Resume A scored higher due to: '
098300                                        TO WS-EXPLICACION
098400        ELSE
098500           MOVE 'Resume B scored higher due to: '
098600                                        TO WS-EXPLICACION
098700        END-IF
098800
098900        PERFORM 3210-ARMA-TABLA-DELTA
099000           THRU 3210-ARMA-TABLA-DELTA-EXIT
099100           VARYING WS-IDX-I FROM 1 BY 1
099200           UNTIL WS-IDX-I > WS-NUM-CRIT
099300
099400        MOVE ZERO                      TO WS-CANT-DELTAS-EMIT
099500
099600        PERFORM 3220-EMITE-TOP-DELTA
099700           THRU 3220-EMITE-TOP-DELTA-EXIT
099800           VARYING WS-IDX-I FROM 1 BY 1
099900           UNTIL WS-IDX-I > 2
100000
100100        IF WS-CANT-DELTAS-EMIT = ZERO
100200           STRING WS-EXPLICACION       DELIMITED BY '  '
100300                  'minimal differences across criteria.'
100400                                        DELIMITED BY SIZE
100500             INTO WS-EXPLICACION
100600           END-STRING
100700        END-IF
100800     END-IF
100900     .
101000 3200-EXPLICA-COMPARACION-EXIT.
101100     EXIT.
101200
101300 3210-ARMA-TABLA-DELTA.                                           R-5140  
101400
101500     MOVE WS-IDX-I                    TO DLT-CRIT-IDX (WS-IDX-I)
101600     COMPUTE DLT-VALOR (WS-IDX-I) =
101700           MTX-SCORE (WS-ORIG-A, WS-IDX-I) -
101800           MTX-SCORE (WS-ORIG-B, WS-IDX-I)
101900
102000     IF DLT-VALOR (WS-IDX-I) < ZERO
102100        COMPUTE DLT-ABS (WS-IDX-I) = DLT-VALOR (WS-IDX-I) * -1
102200     ELSE
102300        MOVE DLT-VALOR (WS-IDX-I)     TO DLT-ABS (WS-IDX-I)
102400     END-IF
102500     MOVE 'N'                         TO DLT-USADO (WS-IDX-I)
102600     .
102700 3210-ARMA-TABLA-DELTA-EXIT.
102800     EXIT.
102900
103000 3220-EMITE-TOP-DELTA.                                            R-5140  
103100
103200     MOVE ZERO                        TO WS-DELTA-HALLADO
103300
103400     PERFORM 3221-BUSCA-MAYOR-DELTA
103500        THRU 3221-BUSCA-MAYOR-DELTA-EXIT
103600        VARYING WS-IDX-J FROM 1 BY 1
103700        UNTIL WS-IDX-J > WS-NUM-CRIT
103800
103900     IF WS-DELTA-HALLADO > ZERO AND
104000        DLT-ABS (WS-DELTA-HALLADO) > CT-UMBRAL-DELTA
104100        MOVE 'S'                       TO DLT-USADO
104200                                           (WS-DELTA-HALLADO)
104300        PERFORM 3222-FORMATEA-DELTA
104400           THRU 3222-FORMATEA-DELTA-EXIT
104500        ADD 1                          TO WS-CANT-DELTAS-EMIT
104600     END-IF
104700     .
104800 3220-EMITE-TOP-DELTA-EXIT.
104900     EXIT.
105000
105100 3221-BUSCA-MAYOR-DELTA.                                          R-5140  
105200     IF DLT-USADO (WS-IDX-J) = 'N'
105300        IF WS-DELTA-HALLADO = ZERO OR
105400           DLT-ABS (WS-IDX-J) > DLT-ABS (WS-DELTA-HALLADO)
105500           MOVE WS-IDX-J                TO WS-DELTA-HALLADO
105600        END-IF
105700     END-IF
105800     .
105900 3221-BUSCA-MAYOR-DELTA-EXIT.
106000     EXIT.
106100
106200 3222-FORMATEA-DELTA.                                             R-5140  
106300
106400     MOVE MTX-SCORE (WS-ORIG-A, WS-DELTA-HALLADO)
106500                                       TO WS-ED-2DEC-A
106600     MOVE MTX-SCORE (WS-ORIG-B, WS-DELTA-HALLADO)
106700                                       TO WS-ED-2DEC-B
106800
106900     IF DLT-VALOR (WS-DELTA-HALLADO) < ZERO
107000        MOVE '-'                       TO WS-ED-DELTA-SIGNO
107100        COMPUTE WS-ED-2DEC-DELTA =
107200              DLT-VALOR (WS-DELTA-HALLADO) * -1
107300     ELSE
107400        MOVE SPACE                     TO WS-ED-DELTA-SIGNO
107500        MOVE DLT-VALOR (WS-DELTA-HALLADO)
107600                                        TO WS-ED-2DEC-DELTA
107700     END-IF
107800
107900     MOVE SPACES                      TO WS-EVID-LINEA
108000     IF WS-CANT-DELTAS-EMIT > ZERO
108100        STRING '; '                    DELIMITED BY SIZE
108200               CRIT-NAME (DLT-CRIT-IDX (WS-DELTA-HALLADO))
108300                                       DELIMITED BY '  '
108400               ' (A: '                 DELIMITED BY SIZE
108500               WS-ED-2DEC-A            DELIMITED BY SIZE
108600               ', B: '                 DELIMITED BY SIZE
108700               WS-ED-2DEC-B            DELIMITED BY SIZE
108800               ', delta: '             DELIMITED BY SIZE
108900               WS-ED-DELTA-SIGNO       DELIMITED BY SIZE
109000               WS-ED-2DEC-DELTA        DELIMITED BY SIZE
109100               ')'                     DELIMITED BY SIZE
109200          INTO WS-EVID-LINEA
109300        END-STRING
109400     ELSE
109500        STRING CRIT-NAME (DLT-CRIT-IDX (WS-DELTA-HALLADO))
109600                                       DELIMITED BY '  '
109700               ' (A: '                 DELIMITED BY SIZE
109800               WS-ED-2DEC-A            DELIMITED BY SIZE
109900               ', B: '                 DELIMITED BY SIZE
110000               WS-ED-2DEC-B            DELIMITED BY SIZE
110100               ', delta: '             DELIMITED BY SIZE
110200               WS-ED-DELTA-SIGNO       DELIMITED BY SIZE
110300               WS-ED-2DEC-DELTA        DELIMITED BY SIZE
110400               ')'                     DELIMITED BY SIZE
110500          INTO WS-EVID-LINEA
110600        END-STRING
110700     END-IF
110800
110900     STRING WS-EXPLICACION            DELIMITED BY '  '
111000            WS-EVID-LINEA              DELIMITED BY '  '
111100       INTO WS-EXPLICACION
111200     END-STRING
111300     .
111400 3222-FORMATEA-DELTA-EXIT.
111500     EXIT.
111600
111700*****************************************************************
111800*                    4000-EMITE-REPORTE                         *
111900*****************************************************************
112000 4000-EMITE-REPORTE.                                              R-5171  
112100
112200     PERFORM 4100-ENCABEZADO
112300        THRU 4100-ENCABEZADO-EXIT
112400
112500     PERFORM 4200-DETALLE-RESUME
112600        THRU 4200-DETALLE-RESUME-EXIT
112700        VARYING WS-IDX-I FROM 1 BY 1
112800        UNTIL WS-IDX-I > WS-NUM-RSLT
112900
113000     IF WS-NUM-RSLT >= 2
113100        PERFORM 3200-EXPLICA-COMPARACION
113200           THRU 3200-EXPLICA-COMPARACION-EXIT
113300     END-IF
113400
113500     PERFORM 4400-TRAILER
113600        THRU 4400-TRAILER-EXIT
113700     .
113800 4000-EMITE-REPORTE-EXIT.
113900     EXIT.
114000
114100 4100-ENCABEZADO.                                                 R-5171  
114200
114300     MOVE SPACES                      TO WS-LINEA-REPORTE
114400     MOVE 'ROLEMARK - REPORTE DE EVALUACION DE CANDIDATOS'
114500                                       TO WS-LINEA-REPORTE
114600     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
114700
114800     MOVE WS-NUM-CRIT                 TO WS-ED-CANT
114900     MOVE SPACES                      TO WS-LINEA-REPORTE
115000     STRING 'CRITERIOS DEL ROL: '     DELIMITED BY SIZE
115100            WS-ED-CANT                DELIMITED BY SIZE
115200       INTO WS-LINEA-REPORTE
115300     END-STRING
115400     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
115500
115600     MOVE SPACES                      TO WS-LINEA-REPORTE
115700     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
115800     .
115900 4100-ENCABEZADO-EXIT.
116000     EXIT.
116100
116200 4200-DETALLE-RESUME.                                             R-5171  
116300
116400     MOVE RSLT-RANK   (WS-IDX-I)      TO WS-ED-RANK
116500     MOVE RSLT-RESUME-ID (WS-IDX-I)   TO WS-ED-ID
116600     MOVE RSLT-TOTAL-PCT (WS-IDX-I)   TO WS-ED-PCT
116700     MOVE RSLT-TOTAL-SCORE (WS-IDX-I) TO WS-ED-SCORE
116800
116900     MOVE SPACES                      TO WS-LINEA-REPORTE
117000     STRING 'RANK ' DELIMITED BY SIZE
117100            WS-ED-RANK               DELIMITED BY SIZE
117200            '  ID ' DELIMITED BY SIZE
117300            WS-ED-ID                 DELIMITED BY SIZE
117400            '  '    DELIMITED BY SIZE
117500            RES-NAME (RSLT-IDX-ORIG (WS-IDX-I))
117600                                      DELIMITED BY '  '
117700            '  PCT ' DELIMITED BY SIZE
117800            WS-ED-PCT               DELIMITED BY SIZE
117900            '  SCORE ' DELIMITED BY SIZE
118000            WS-ED-SCORE             DELIMITED BY SIZE
118100       INTO WS-LINEA-REPORTE
118200     END-STRING
118300     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
118400
118500     PERFORM 4300-DETALLE-BREAKDOWN
118600        THRU 4300-DETALLE-BREAKDOWN-EXIT
118700        VARYING WS-IDX-J FROM 1 BY 1
118800        UNTIL WS-IDX-J > WS-NUM-CRIT
118900     .
119000 4200-DETALLE-RESUME-EXIT.
119100     EXIT.
119200
119300 4300-DETALLE-BREAKDOWN.                                          R-5171  
119400
119500     MOVE CRIT-WEIGHT (WS-IDX-J)      TO WS-ED-PESO
119600     MOVE MTX-SCORE (RSLT-IDX-ORIG (WS-IDX-I), WS-IDX-J)
119700                                       TO WS-ED-SCORE
119800
119900     MOVE SPACES                      TO WS-LINEA-REPORTE
120000     STRING '     '  DELIMITED BY SIZE
120100            CRIT-NAME (WS-IDX-J)      DELIMITED BY '  '
120200            '  PESO ' DELIMITED BY SIZE
120300            WS-ED-PESO               DELIMITED BY SIZE
120400            '  SCORE ' DELIMITED BY SIZE
120500            WS-ED-SCORE              DELIMITED BY SIZE
120600       INTO WS-LINEA-REPORTE
120700     END-STRING
120800     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
120900     .
121000 4300-DETALLE-BREAKDOWN-EXIT.
121100     EXIT.
121200
121300 4400-TRAILER.                                                    R-5171  
121400
121500     MOVE SPACES                      TO WS-LINEA-REPORTE
121600     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
121700
121800     IF WS-NUM-RSLT >= 2
121900        MOVE SPACES                    TO WS-LINEA-REPORTE
122000        MOVE 'COMPARACION RANK 1 VS RANK 2:'
122100                                        TO WS-LINEA-REPORTE
122200        WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
122300
122400        MOVE SPACES                    TO WS-LINEA-REPORTE
122500        MOVE WS-EXPLICACION (1 : 132)  TO WS-LINEA-REPORTE
122600        WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
122700
122800        MOVE SPACES                    TO WS-LINEA-REPORTE
122900        WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
123000     END-IF
123100
123200     MOVE WS-NUM-RSLT                 TO WS-ED-CANT
123300     MOVE SPACES                      TO WS-LINEA-REPORTE
123400     STRING 'TOTAL DE CANDIDATOS PROCESADOS: '
123500                                       DELIMITED BY SIZE
123600            WS-ED-CANT                DELIMITED BY SIZE
123700       INTO WS-LINEA-REPORTE
123800     END-STRING
123900     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
124000     .
124100 4400-TRAILER-EXIT.
124200     EXIT.
124300
124400*****************************************************************
124500*                4900-EMITE-REPORTE-ERROR                       *
124600*****************************************************************
124700 4900-EMITE-REPORTE-ERROR.                                        R-5171  
124800
124900     MOVE SPACES                      TO WS-LINEA-REPORTE
125000     MOVE 'ROLEMARK - CORRIDA RECHAZADA'
125100                                       TO WS-LINEA-REPORTE
125200     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
125300
125400     MOVE SPACES                      TO WS-LINEA-REPORTE
125500     STRING 'MOTIVO: ' DELIMITED BY SIZE
125600            RET0-DIAGNOSTICO          DELIMITED BY '  '
125700       INTO WS-LINEA-REPORTE
125800     END-STRING
125900     WRITE REG-RSLTFILE FROM WS-LINEA-REPORTE
126000     .
126100 4900-EMITE-REPORTE-ERROR-EXIT.
126200     EXIT.
126300
126400*****************************************************************
126500*      9100  NORMALIZACION GENERICA DE TEXTO (MINUSCULA,        *
126600*      DIGITO O ESPACIO; ESPACIOS COLAPSADOS Y RECORTADOS).      *
126700*      EL LLAMADOR CARGA WS-NORM-TEMP-TXT ANTES DE INVOCAR.      *
126800*****************************************************************
126900 9100-NORMALIZA-TEXTO.                                            R-5102  
127000
127100     MOVE SPACES                      TO WS-NORM-OUT
127200     MOVE ZERO                        TO WS-NORM-LEN
127300     MOVE 'N'                         TO WS-NORM-SW-ESPACIO
127400
127500     INSPECT WS-NORM-TEMP-TXT
127600        CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
127700                TO 'abcdefghijklmnopqrstuvwxyz'
127800
127900     PERFORM 9110-NORMALIZA-UN-CAR
128000        THRU 9110-NORMALIZA-UN-CAR-EXIT
128100        VARYING WS-IDX-I FROM 1 BY 1
128200        UNTIL WS-IDX-I > 2000
128300
128400     PERFORM 9120-QUITA-ESPACIO-FINAL
128500        THRU 9120-QUITA-ESPACIO-FINAL-EXIT
128600     .
128700 9100-NORMALIZA-TEXTO-EXIT.
128800     EXIT.
128900
129000 9110-NORMALIZA-UN-CAR.                                           R-5102  
129100
129200     IF WS-NORM-TEMP-CAR (WS-IDX-I) IS MINUSCULA-VALIDA OR
129300        WS-NORM-TEMP-CAR (WS-IDX-I) IS DIGITO-VALIDO
129400        IF WS-NORM-LEN < 2000
129500           ADD 1                       TO WS-NORM-LEN
129600           MOVE WS-NORM-TEMP-CAR (WS-IDX-I)
129700                                        TO WS-NORM-OUT-CAR
129800                                           (WS-NORM-LEN)
129900           MOVE 'N'                    TO WS-NORM-SW-ESPACIO
130000        END-IF
130100     ELSE
130200        IF WS-NORM-SW-ESPACIO = 'N' AND WS-NORM-LEN > 0
130300           IF WS-NORM-LEN < 2000
130400              ADD 1                     TO WS-NORM-LEN
130500              MOVE SPACE                TO WS-NORM-OUT-CAR
130600                                            (WS-NORM-LEN)
130700              MOVE 'S'                  TO WS-NORM-SW-ESPACIO
130800           END-IF
130900        END-IF
131000     END-IF
131100     .
131200 9110-NORMALIZA-UN-CAR-EXIT.
131300     EXIT.
131400
131500 9120-QUITA-ESPACIO-FINAL.                                        R-5102  
131600     IF WS-NORM-LEN > 0
131700        IF WS-NORM-OUT-CAR (WS-NORM-LEN) = SPACE
131800           SUBTRACT 1                  FROM WS-NORM-LEN
131900        END-IF
132000     END-IF
132100     .
132200 9120-QUITA-ESPACIO-FINAL-EXIT.
132300     EXIT.
132400
132500*****************************************************************
132600*      9200  BUSQUEDA DE LA PRIMERA SEÑAL DE UN TIPO DADO        *
132700*      PARA UN CANDIDATO (WS-SIG-BUSCA-ID / WS-SIG-BUSCA-TIPO    *
132800*      CARGADOS POR EL LLAMADOR).  DEVUELVE INDICE O CERO.       *
132900*****************************************************************
133000 9200-BUSCA-SIGNAL.                                               R-5102  
133100
133200     MOVE ZERO                        TO WS-SIG-HALLADO
133300
133400     PERFORM 9201-PRUEBA-UNA-SIGNAL
133500        THRU 9201-PRUEBA-UNA-SIGNAL-EXIT
133600        VARYING WS-IDX-SIG FROM 1 BY 1
133700        UNTIL WS-IDX-SIG > WS-NUM-SIGN
133800           OR WS-SIG-HALLADO NOT = ZERO
133900     .
134000 9200-BUSCA-SIGNAL-EXIT.
134100     EXIT.
134200
134300 9201-PRUEBA-UNA-SIGNAL.                                          R-5102  
134400     IF SIG-RESUME-ID (WS-IDX-SIG) = WS-SIG-BUSCA-ID AND
134500        SIG-TYPE (WS-IDX-SIG) (1 : 20) = WS-SIG-BUSCA-TIPO
134600                                          (1 : 20)
134700        MOVE WS-IDX-SIG                TO WS-SIG-HALLADO
134800     END-IF
134900     .
135000 9201-PRUEBA-UNA-SIGNAL-EXIT.
135100     EXIT.
135200
135300*****************************************************************
135400*      9210  BUSCA WS-KW-NORM DENTRO DE WS-TEXTO-NORM (SIN       *
135500*      VALIDACION DE LIMITE DE PALABRA - ES SUBCADENA LIBRE).    *
135600*****************************************************************
135700 9210-BUSCA-KEYWORD.                                              R-5102  
135800
135900     MOVE ZERO                        TO WS-SS-HALLADO
136000     PERFORM 9211-PRUEBA-POS-KW
136100        THRU 9211-PRUEBA-POS-KW-EXIT
136200        VARYING WS-SS-POS FROM 1 BY 1
136300        UNTIL WS-SS-POS >
136400              (WS-TEXTO-NORM-LEN - WS-KW-NORM-LEN + 1)
136500           OR WS-SS-HALLADO NOT = ZERO
136600     .
136700 9210-BUSCA-KEYWORD-EXIT.
136800     EXIT.
136900
137000 9211-PRUEBA-POS-KW.                                              R-5102  
137100     IF WS-TEXTO-NORM (WS-SS-POS : WS-KW-NORM-LEN) =
137200        WS-KW-NORM (1 : WS-KW-NORM-LEN)
137300        MOVE WS-SS-POS                 TO WS-SS-HALLADO
137400     END-IF
137500     .
137600 9211-PRUEBA-POS-KW-EXIT.
137700     EXIT.
137800
137900*****************************************************************
138000*      9220  LARGO REAL (SIN BLANCOS FINALES) DE LA KEYWORD      *
138100*      CRUDA DEL CRITERIO ACTUAL.                                *
138200*****************************************************************
138300 9220-LARGO-KEYWORD.                                              R-5102  
138400
138500     MOVE 20                          TO WS-KW-RAW-LEN
138600     PERFORM 9221-ACORTA-KEYWORD
138700        THRU 9221-ACORTA-KEYWORD-EXIT
138800        UNTIL WS-KW-RAW-LEN = 1
138900           OR CRIT-KEYWORD (WS-IDX-CRIT, WS-IDX-KW)
139000              (WS-KW-RAW-LEN : 1) NOT = SPACE
139100     .
139200 9220-LARGO-KEYWORD-EXIT.
139300     EXIT.
139400
139500 9221-ACORTA-KEYWORD.                                             R-5102  
139600     SUBTRACT 1                       FROM WS-KW-RAW-LEN.
139700 9221-ACORTA-KEYWORD-EXIT.
139800     EXIT.
139900
140000*****************************************************************
140100*      9230  BUSCA WS-KW-MAY DENTRO DE WS-TEXTO-MAY (COPIA EN    *
140200*      MAYUSCULAS SIN NORMALIZAR) PARA UBICAR LA EVIDENCIA.      *
140300*****************************************************************
140400 9230-BUSCA-KW-MAYUS.                                             R-5102  
140500
140600     MOVE ZERO                        TO WS-SS2-HALLADO
140700     IF WS-KW-RAW-LEN > ZERO
140800        PERFORM 9231-PRUEBA-POS-KW-MAY
140900           THRU 9231-PRUEBA-POS-KW-MAY-EXIT
141000           VARYING WS-SS2-POS FROM 1 BY 1
141100           UNTIL WS-SS2-POS >
141200                 (WS-LARGO-TEXTO-MAY - WS-KW-RAW-LEN + 1)
141300              OR WS-SS2-HALLADO NOT = ZERO
141400     END-IF
141500     .
141600 9230-BUSCA-KW-MAYUS-EXIT.
141700     EXIT.
141800
141900 9231-PRUEBA-POS-KW-MAY.                                          R-5102  
142000     IF WS-TEXTO-MAY (WS-SS2-POS : WS-KW-RAW-LEN) =
142100        WS-KW-MAY (1 : WS-KW-RAW-LEN)
142200        MOVE WS-SS2-POS                TO WS-SS2-HALLADO
142300     END-IF
142400     .
142500 9231-PRUEBA-POS-KW-MAY-EXIT.
142600     EXIT.
142700
142800*****************************************************************
142900*      9300  RECORTA +/-40 CARACTERES DE CONTEXTO ALREDEDOR DE   *
143000*      LA POSICION HALLADA EN 9230, SOBRE EL TEXTO ORIGINAL.     *
143100*****************************************************************
143200 9300-EXTRAE-EVIDENCIA.                                           R-5102  
143300
143400     COMPUTE WS-EVID-INI = WS-SS2-HALLADO - CT-LARGO-VENTANA
143500     IF WS-EVID-INI < 1
143600        MOVE 1                         TO WS-EVID-INI
143700     END-IF
143800     COMPUTE WS-EVID-FIN = WS-EVID-INI + CT-LARGO-EVIDENCIA - 1
143900     IF WS-EVID-FIN > WS-LARGO-TEXTO-MAY
144000        MOVE WS-LARGO-TEXTO-MAY        TO WS-EVID-FIN
144100        COMPUTE WS-EVID-INI = WS-EVID-FIN - CT-LARGO-EVIDENCIA
144200                                       + 1
144300        IF WS-EVID-INI < 1
144400           MOVE 1                       TO WS-EVID-INI
144500        END-IF
144600     END-IF
144700     COMPUTE WS-EVID-LEN = WS-EVID-FIN - WS-EVID-INI + 1
144800
144900     MOVE SPACES                      TO WS-EVID-SNIPPET
145000     MOVE RES-TEXT (WS-IDX-RES) (WS-EVID-INI : WS-EVID-LEN)
145100                                       TO WS-EVID-SNIPPET
145200                                          (1 : WS-EVID-LEN)
145300     .
145400 9300-EXTRAE-EVIDENCIA-EXIT.
145500     EXIT.
145600
145700*****************************************************************
145800*                           9900-FIN                            *
145900*****************************************************************
146000 9900-FIN.                                                        R-5102  
146100
146200     CLOSE CRITFILE
146300           RESUFILE
146400           SIGNFILE
146500           BREKFILE
146600           RSLTFILE
146700
146800     DISPLAY '***********************************************'
146900     DISPLAY 'RESULTADO CORRIDA : ' RET0-STATUS
147000     DISPLAY 'CANDIDATOS         : ' WS-NUM-RSLT
147100     DISPLAY '***********************************************'
147200
147300     STOP RUN.
147400
147500*****************************************************************
147600*                           9900-FIN-EXIT                       *
147700*****************************************************************
147800 9900-FIN-EXIT.
147900     EXIT.
