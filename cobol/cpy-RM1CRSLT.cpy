000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  RM1CRSLT                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE RESULTADO DE EVALUACION,  *
000600*               UNO POR CANDIDATO POR CORRIDA (ARCHIVO DE        *
000700*               SALIDA RSLTFILE - SOPORTE DEL REPORTE RANKEADO). *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 080 POSICIONES.                          *
001200*           PREFIJO  : RSLT.                                    *
001300*                                                                *
001400******************************************************************
001500
001600     05  RM1CRSLT.
001700         10  RSLT-RESUME-ID                PIC 9(04).
001800         10  RSLT-RANK                     PIC 9(02).
001900         10  RSLT-TOTAL-SCORE              PIC 9V9(04).
002000         10  RSLT-TOTAL-PCT                PIC 9(03)V9(01).
002100         10  RSLT-EXPLANATION              PIC X(60).
002200         10  FILLER                        PIC X(05).
