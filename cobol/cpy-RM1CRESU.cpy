000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  RM1CRESU                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE CURRICULUM DE CANDIDATO   *
000600*               (ARCHIVO DE ENTRADA RESUFILE). EL TEXTO YA VIENE *
000700*               EXTRAIDO A TEXTO PLANO POR EL PROCESO DE CARGA.  *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 2040 POSICIONES.                         *
001200*           PREFIJO  : RES.                                     *
001300*                                                                *
001400******************************************************************
001500
001600     05  RM1CRESU.
001700         10  RES-ID                        PIC 9(04).
001800         10  RES-NAME                      PIC X(30).
001900         10  RES-TEXT-LEN                  PIC 9(04).
002000         10  RES-TEXT                      PIC X(2000).
002100         10  FILLER                        PIC X(02).
